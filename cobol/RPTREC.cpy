000100      ******************************************************************
000200      * RPTREC    -  MONTHLY HOSPITAL FINANCIAL REPORT RECORD (OUTPUT)
000300      * USED BY    -  FINRPT
000400      * RECORD LTH -  57 BYTES - HELD IN WORKING-STORAGE, ONE PER RUN
000500      ******************************************************************
000600      *  12/01/03  DJF  ORIGINAL LAYOUT FOR FOUNDER'S MONTHLY     DJF12010
000700      *  02/27/09  RWK  WIDENED REVENUE/EXPENSE/NET TO S9(9)V99   RWK02270
000800      *  09/05/12  DJF  REVENUE/EXPENSE/NET NOW COMP-3, PER THE   DJF09052
000900      *                 SHOP'S PACKED-ACCUMULATOR CONVENTION -
001000      *                 DOLLARS/CENTS BYTE-OFFSET VIEW DROPPED,
001100      *                 NO LONGER MEANINGFUL OVER PACKED BYTES
001200      ******************************************************************
001300       01  HOSPITAL-REPORT-RECORD.
001400           05  RPT-TITLE                    PIC X(30).
001500           05  RPT-DEPT-COUNT               PIC 9(04).
001600           05  RPT-DOCTOR-COUNT             PIC 9(04).
001700           05  RPT-TOTAL-REVENUE            PIC S9(9)V99 COMP-3.
001800           05  RPT-TOTAL-EXPENSES           PIC S9(9)V99 COMP-3.
001900           05  RPT-NET-INCOME               PIC S9(9)V99 COMP-3.
002000           05  FILLER                       PIC X(01).
002100
002200      ******* ALTERNATE DEPT/DOCTOR COUNT VIEW - FOR HEADER LINE MOVE
002300       01  RPTREC-RECORD-CT REDEFINES HOSPITAL-REPORT-RECORD.
002400           05  FILLER                       PIC X(30).
002500           05  RPT-DEPT-COUNT-V             PIC 9(04).
002600           05  RPT-DOCTOR-COUNT-V           PIC 9(04).
002700           05  FILLER                       PIC X(19).
002800
002900      ******* ALTERNATE TITLE-ISOLATED VIEW - FOR HEADER LINE MOVE
003000       01  RPTREC-RECORD-TL REDEFINES HOSPITAL-REPORT-RECORD.
003100           05  RPT-TITLE-V                  PIC X(30).
003200           05  FILLER                       PIC X(27).
