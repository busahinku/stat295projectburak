000100      ******************************************************************
000200      * ROOMREC   -  HOSPITAL ROOM RECORD LAYOUT (QSAM, LINE SEQUENTIAL)
000300      * USED BY    -  ROOMASGN
000400      * RECORD LTH -  47 BYTES, NO KEY, READ/WRITTEN IN FILE ORDER
000500      ******************************************************************
000600      *  01/17/90  JAS  ORIGINAL LAYOUT FOR BED-BOARD CONVERSION  JAS01170
000700      *  08/08/00  RWK  ROOM-PATIENT-ID ADDED - ONE OCCUPANT AT A RWK08080
000800      ******************************************************************
000900       01  ROOM-RECORD.
001000           05  ROOM-NAME                    PIC X(10).
001100           05  ROOM-TYPE                    PIC X(20).
001200           05  ROOM-CAPACITY                PIC 9(03).
001300           05  ROOM-HOURLY-RATE             PIC S9(5)V99.
001400           05  ROOM-AVAILABLE-FLAG          PIC X(01).
001500               88  ROOM-IS-AVAILABLE VALUE "Y".
001600               88  ROOM-IS-OCCUPIED  VALUE "N".
001700           05  ROOM-PATIENT-ID              PIC X(05).
001800           05  FILLER                       PIC X(01).
001900
002000      ******* ALTERNATE HOURLY-RATE DOLLARS/CENTS VIEW - FOR BILLING
002100       01  ROOMREC-RECORD-RT REDEFINES ROOM-RECORD.
002200           05  FILLER                       PIC X(33).
002300           05  ROOM-RATE-DOLLARS            PIC S9(5).
002400           05  ROOM-RATE-CENTS              PIC 99.
002500           05  FILLER                       PIC X(07).
002600
002700      ******* ALTERNATE NAME/PATIENT KEY VIEW - FOR SORT CARDS
002800       01  ROOMREC-RECORD-KY REDEFINES ROOM-RECORD.
002900           05  ROOM-KEY-NAME                PIC X(10).
003000           05  FILLER                       PIC X(32).
003100           05  ROOM-KEY-PATIENT-ID          PIC X(05).
003200
003300      ******* ALTERNATE CAPACITY-ISOLATED VIEW - FOR OVERBOOK EDIT
003400       01  ROOMREC-RECORD-CP REDEFINES ROOM-RECORD.
003500           05  FILLER                       PIC X(30).
003600           05  ROOM-CAPACITY-V              PIC 9(03).
003700           05  FILLER                       PIC X(14).
