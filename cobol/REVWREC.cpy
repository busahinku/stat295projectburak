000100      ******************************************************************
000200      * REVWREC   -  DOCTOR REVIEW RECORD LAYOUT (QSAM, LINE SEQUENTIAL)
000300      * USED BY    -  DOCRVW
000400      * RECORD LTH -  71 BYTES - LOGICALLY KEYED BY REV-DOCTOR-ID BUT
000500      *               PHYSICALLY READ SORTED/GROUPED BY DOCTOR FOR THE
000600      *               CONTROL-BREAK SUMMARY (NO INDEXED ACCESS HERE)
000700      ******************************************************************
000800      *  05/19/96  JAS  ORIGINAL LAYOUT FOR PATIENT SATISFACTION  JAS05190
000900      *  02/02/01  RWK  RATING EDIT TIGHTENED TO 1-5, COMMENT     RWK02020
001000      ******************************************************************
001100       01  REVIEW-RECORD.
001200           05  REV-DOCTOR-ID                PIC X(04).
001300           05  REV-PATIENT-ID               PIC X(05).
001400           05  REV-RATING                   PIC 9(01).
001500               88  REV-RATING-VALID VALUES ARE 1 THRU 5.
001600           05  REV-COMMENT                  PIC X(60).
001700           05  FILLER                       PIC X(01).
001800
001900      ******* ALTERNATE DOCTOR/PATIENT KEY VIEW - FOR SORT CARDS
002000       01  REVIEW-RECORD-KY REDEFINES REVIEW-RECORD.
002100           05  REV-KEY-DOCTOR-ID            PIC X(04).
002200           05  REV-KEY-PATIENT-ID           PIC X(05).
002300           05  FILLER                       PIC X(62).
002400
002500      ******* ALTERNATE TWO-LINE COMMENT VIEW - FOR SUMMARY PRINT
002600       01  REVIEW-RECORD-CM REDEFINES REVIEW-RECORD.
002700           05  FILLER                       PIC X(10).
002800           05  REV-COMMENT-LINE1            PIC X(30).
002900           05  REV-COMMENT-LINE2            PIC X(30).
003000           05  FILLER                       PIC X(01).
003100
003200      ******* ALTERNATE EDIT VIEW - ISOLATES RATING FOR RANGE CHECK
003300       01  REVIEW-RECORD-ED REDEFINES REVIEW-RECORD.
003400           05  FILLER                       PIC X(04).
003500           05  REV-PATIENT-ID-V             PIC X(05).
003600           05  REV-RATING-V                 PIC 9(01).
003700           05  FILLER                       PIC X(61).
