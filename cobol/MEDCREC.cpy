000100      ******************************************************************
000200      * MEDCREC   -  PATIENT MEDICAL RECORD LAYOUT (QSAM, LINE SEQ)
000300      * USED BY    -  MEDCUPDT
000400      * RECORD LTH -  143 BYTES, NO KEY, READ/WRITTEN IN FILE ORDER
000500      ******************************************************************
000600      *  09/23/93  JAS  ORIGINAL LAYOUT FOR CHART CONVERSION      JAS09230
000700      *  04/14/98  LMP  Y2K - NO DATE FIELDS ON THIS RECORD, NO   LMP04140
000800      *  11/02/06  DJF  MR-PROCEDURES NOW CARRIES PRESCRIBED      DJF11020
000900      *                 NAMES APPENDED BY THE PHARMACY LINKAGE STEP
001000      ******************************************************************
001100       01  MEDICAL-RECORD-RECORD.
001200           05  MR-RECORD-ID                 PIC X(06).
001300           05  MR-PATIENT-ID                PIC X(05).
001400           05  MR-BLOOD-TYPE                PIC X(03).
001500           05  MR-HEIGHT                    PIC S9(3)V9.
001600           05  MR-WEIGHT                    PIC S9(3)V9.
001700           05  MR-DIAGNOSES                 PIC X(60).
001800           05  MR-PROCEDURES                PIC X(60).
001900           05  FILLER                        PIC X(01).
002000
002100      ******* ALTERNATE HEIGHT/WEIGHT NUMERIC VIEW - FOR EDIT RTN
002200       01  MEDCREC-RECORD-HW REDEFINES MEDICAL-RECORD-RECORD.
002300           05  FILLER                       PIC X(14).
002400           05  MR-HEIGHT-V                  PIC S9(3)V9.
002500           05  MR-WEIGHT-V                  PIC S9(3)V9.
002600           05  FILLER                       PIC X(121).
002700
002800      ******* ALTERNATE RECORD-ID/PATIENT-ID KEY VIEW - FOR SORT CARDS
002900       01  MEDCREC-RECORD-KY REDEFINES MEDICAL-RECORD-RECORD.
003000           05  MR-KEY-RECORD-ID              PIC X(06).
003100           05  MR-KEY-PATIENT-ID             PIC X(05).
003200           05  FILLER                        PIC X(132).
003300
003400      ******* ALTERNATE PROCEDURES-ISOLATED VIEW - FOR MEDICATION
003500      ******* LIST SPLICE (REFERENCE-MODIFICATION APPEND RTN)
003600       01  MEDCREC-RECORD-PR REDEFINES MEDICAL-RECORD-RECORD.
003700           05  FILLER                        PIC X(82).
003800           05  MR-PROCEDURES-V                PIC X(60).
003900           05  FILLER                        PIC X(01).
