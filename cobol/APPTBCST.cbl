000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  APPTBCST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/11/94.
000700       DATE-COMPILED. 02/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  02/11/94  RWK  ORIGINAL - CALLED FROM APPTCOST TO PRICE  RWK02110
001200      *                 PRIVATE-DOCTOR APPOINTMENT BY FEE X DURATION
001300      *  09/30/96  JAS  ROUNDED CLAUSE ADDED TO COMPUTE - AUDIT   JAS09300
001400      *                 PENNY DRIFT ON LONG APPOINTMENTS
001500      *  07/01/98  LMP  Y2K REVIEW - NO DATE FIELDS REFERENCED,   LMP07010
001600      *                 CHANGE REQUIRED TO THIS SUBPROGRAM
001700      *  11/19/02  DJF  RENAMED FROM THE OLD LAB/EQUIPMENT COST   DJF11190
001800      *                 SINGLE CALC TYPE NOW, SWITCH KEPT FOR THE NEXT
001900      *                 FEE SCHEDULE THE BILLING OFFICE HAS PROMISED
002000      *  09/05/12  DJF  LINKAGE RECORD NO LONGER THE RAW          DJF09053
002100      *                 APPOINTMENT-RECORD - APPTCOST NOW BUILDS A
002200      *                 DEDICATED APPT-COST-CALC-REC WITH THE MONEY
002300      *                 FIELDS COMP-3, SAME IDIOM AS CLCLBCST'S
002400      *                 CALC-COSTS-REC
002500      ******************************************************************
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200
003300       INPUT-OUTPUT SECTION.
003400
003500       DATA DIVISION.
003600       FILE SECTION.
003700
003800       WORKING-STORAGE SECTION.
003900       01  MISC-FIELDS.
004000           05  APPT-FEE-SCHED-SW            PIC X(01) VALUE "P".
004100               88  PRIVATE-FEE-SCHED   VALUE "P".
004200               88  STAFF-FEE-SCHED     VALUE "S".
004300           05  WS-CALL-COUNT                PIC S9(7) COMP VALUE ZERO.
004400
004500      ****** DEDICATED LINKAGE RECORD FOR THE PRIVATE-FEE CALCULATION -
004600      ****** APPTCOST BUILDS THIS FROM APPOINTMENT-RECORD BEFORE THE
004700      ****** CALL, THEN READS CALC-APPT-COST BACK AFTER
004800       LINKAGE SECTION.
004900       01  APPT-COST-CALC-REC.
005000           05  CALC-DOCTOR-IS-PRIVATE       PIC X(01).
005100               88  CALC-PRIVATE-DR    VALUE "Y".
005200               88  CALC-STAFF-DR      VALUE "N".
005300           05  CALC-DURATION-MIN            PIC 9(03).
005400           05  CALC-DOCTOR-PRIVATE-FEE      PIC S9(7)V99 COMP-3.
005500           05  CALC-APPT-COST               PIC S9(7)V99 COMP-3.
005600
005700       01  RETURN-CD                        PIC S9(4) COMP.
005800
005900      ******************************************************************
006000       PROCEDURE DIVISION USING APPT-COST-CALC-REC, RETURN-CD.
006100      ******************************************************************
006200           ADD +1 TO WS-CALL-COUNT.
006300
006400           IF CALC-PRIVATE-DR
006500               PERFORM 100-CALC-PRIVATE-FEE-RTN
006600           ELSE
006700      *** HOSPITAL STAFF DOCTORS KEEP THE FLAT RATE - NOTHING TO DO
006800               CONTINUE.
006900
007000           MOVE ZERO TO RETURN-CD.
007100           GOBACK.
007200
007300       100-CALC-PRIVATE-FEE-RTN.
007400      **  REMOVE ROUNDED FOR 0CB BUG INTRODUCED FOR ABEND TESTING
007500           COMPUTE CALC-APPT-COST ROUNDED =
007600                   CALC-DOCTOR-PRIVATE-FEE * CALC-DURATION-MIN.
007700
007800       100-EXIT.
007900           EXIT.
