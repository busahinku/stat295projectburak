000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DOCRVW.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 05/19/96.
000700       DATE-COMPILED. 05/19/96.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  05/19/96  JAS  ORIGINAL - NIGHTLY PATIENT-SATISFACTION   JAS05190
001200      *                 SUMMARY, ONE LINE PER DOCTOR ON CONTROL BREAK
001300      *  02/02/01  RWK  RATING EDIT TIGHTENED TO 1-5,             RWK02020
001400      *                 CARDS REJECTED BEFORE THE ACCUMULATORS SEE THEM
001500      *  07/09/99  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS       LMP07090
001600      *                 NO CHANGE REQUIRED
001700      *  04/11/07  DJF  FINAL-CONTROL-BREAK TOTAL LINE ADDED AT   DJF04110
001800      *                 QUALITY OFFICE'S REQUEST
001900      ******************************************************************
002000       ENVIRONMENT DIVISION.
002100       CONFIGURATION SECTION.
002200       SOURCE-COMPUTER. IBM-390.
002300       OBJECT-COMPUTER. IBM-390.
002400       SPECIAL-NAMES.
002500           C01 IS NEXT-PAGE.
002600
002700       INPUT-OUTPUT SECTION.
002800       FILE-CONTROL.
002900           SELECT SYSOUT
003000               ASSIGN TO UT-S-SYSOUT
003100               ORGANIZATION IS SEQUENTIAL.
003200
003300           SELECT REVIEW-FILE
003400               ASSIGN TO UT-S-REVWFIL
003500               ORGANIZATION IS LINE SEQUENTIAL
003600               ACCESS MODE IS SEQUENTIAL
003700               FILE STATUS IS REVW-FILE-STATUS.
003800
003900           SELECT DOCRVW-RPT
004000               ASSIGN TO UT-S-DOCRVWRPT
004100               ORGANIZATION IS SEQUENTIAL.
004200
004300       DATA DIVISION.
004400       FILE SECTION.
004500       FD  SYSOUT
004600           RECORDING MODE IS F
004700           LABEL RECORDS ARE STANDARD
004800           RECORD CONTAINS 100 CHARACTERS
004900           BLOCK CONTAINS 0 RECORDS
005000           DATA RECORD IS SYSOUT-REC.
005100       01  SYSOUT-REC                       PIC X(100).
005200
005300       FD  DOCRVW-RPT
005400           RECORDING MODE IS F
005500           LABEL RECORDS ARE STANDARD
005600           RECORD CONTAINS 132 CHARACTERS
005700           BLOCK CONTAINS 0 RECORDS
005800           DATA RECORD IS RPT-REC.
005900       01  RPT-REC                          PIC X(132).
006000
006100      ****** PATIENT SATISFACTION CARDS - LOGICALLY KEYED BY DOCTOR ID
006200      ****** BUT THIS BUILD HAS NO INDEXED ACCESS - THE CARDS MUST
006300      ****** ARRIVE SORTED/GROUPED BY REV-DOCTOR-ID FOR THE BREAK LOGIC
006400      ****** BELOW TO WORK
006500       FD  REVIEW-FILE
006600           RECORDING MODE IS F
006700           LABEL RECORDS ARE STANDARD
006800           RECORD CONTAINS 71 CHARACTERS
006900           BLOCK CONTAINS 0 RECORDS
007000           DATA RECORD IS REVIEW-RECORD.
007100           COPY REVWREC.
007200
007300       WORKING-STORAGE SECTION.
007400       01  FILE-STATUS-CODES.
007500           05  REVW-FILE-STATUS            PIC X(02).
007600               88  REVW-FILE-OK     VALUE "00".
007700               88  REVW-FILE-EOF    VALUE "10".
007800
007900       01  MORE-REVIEWS-SW                  PIC X(01) VALUE SPACE.
008000           88  NO-MORE-REVIEWS  VALUE "N".
008100           88  MORE-REVIEWS     VALUE " ".
008200
008300       01  FIRST-TIME-SW                    PIC X(01) VALUE "Y".
008400           88  FIRST-REVIEW-READ  VALUE "Y".
008500
008600       01  WS-HDR-REC.
008700           05  FILLER                       PIC X(25) VALUE SPACES.
008800           05  FILLER                       PIC X(40) VALUE
008900               "DOCTOR REVIEW SUMMARY REPORT".
009000           05  FILLER                       PIC X(12)
009100                         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
009200           05  PAGE-NBR-O                   PIC ZZ9.
009300
009400       01  WS-COLM-HDR-REC.
009500           05  FILLER            PIC X(14) VALUE "DOCTOR-ID".
009600           05  FILLER            PIC X(18) VALUE "REVIEW-COUNT".
009700           05  FILLER            PIC X(18) VALUE "AVERAGE-RATING".
009800
009900       01  WS-DOCTOR-SUMMARY-REC.
010000           05  DOCTOR-ID-O                  PIC X(04).
010100           05  FILLER                       PIC X(10) VALUE SPACES.
010200           05  REVIEW-COUNT-O               PIC ZZZ,ZZ9.
010300           05  FILLER                       PIC X(08) VALUE SPACES.
010400           05  AVERAGE-RATING-O             PIC Z9.99.
010500
010600       01  WS-TOTAL-REC.
010700           05  FILLER                       PIC X(30) VALUE
010800               "TOTAL REVIEWS - ALL DOCTORS:".
010900           05  TOTAL-REVIEWS-O              PIC ZZZ,ZZ9.
011000
011100       01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.
011200
011300       01  WS-HOLD-DOCTOR-ID                PIC X(04).
011400
011500       01  COUNTERS-AND-ACCUMULATORS.
011600           05  RECORDS-READ                PIC S9(7) COMP VALUE ZERO.
011700           05  REVIEWS-REJECTED            PIC S9(7) COMP VALUE ZERO.
011800           05  SUM-RATING                  PIC S9(7) COMP VALUE ZERO.
011900           05  REVIEW-COUNT                PIC S9(7) COMP VALUE ZERO.
012000           05  TOTAL-REVIEW-COUNT          PIC S9(7) COMP VALUE ZERO.
012100           05  AVERAGE-RATING              PIC S9(3)V99 VALUE ZERO.
012200           05  WS-LINES                    PIC 9(02) COMP VALUE 99.
012300           05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
012400
012500       COPY ABNDREC.
012600
012700      ******************************************************************
012800       PROCEDURE DIVISION.
012900      ******************************************************************
013000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100           PERFORM 100-MAINLINE THRU 100-EXIT
013200                   UNTIL NO-MORE-REVIEWS.
013300           PERFORM 900-CLEANUP THRU 900-EXIT.
013400           MOVE ZERO TO RETURN-CODE.
013500           GOBACK.
013600
013700       000-HOUSEKEEPING.
013800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900           DISPLAY "******** BEGIN JOB DOCRVW ********".
014000           OPEN INPUT REVIEW-FILE.
014100           OPEN OUTPUT SYSOUT, DOCRVW-RPT.
014200           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
014300           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
014400
014500           READ REVIEW-FILE
014600               AT END
014700                   MOVE "N" TO MORE-REVIEWS-SW
014800                   GO TO 000-EXIT
014900           END-READ.
015000
015100           ADD +1 TO RECORDS-READ.
015200           MOVE REV-DOCTOR-ID TO WS-HOLD-DOCTOR-ID.
015300       000-EXIT.
015400           EXIT.
015500
015600       100-MAINLINE.
015700           MOVE "100-MAINLINE" TO PARA-NAME.
015800           IF REV-DOCTOR-ID NOT = WS-HOLD-DOCTOR-ID
015900               PERFORM 700-WRITE-DOCTOR-SUMMARY THRU 700-SUM-EXIT
016000               MOVE REV-DOCTOR-ID TO WS-HOLD-DOCTOR-ID.
016100
016200           PERFORM 200-EDIT-RATING-RTN THRU 200-EXIT.
016300
016400           READ REVIEW-FILE
016500               AT END
016600                   MOVE "N" TO MORE-REVIEWS-SW
016700                   GO TO 100-EXIT
016800           END-READ.
016900
017000           ADD +1 TO RECORDS-READ.
017100       100-EXIT.
017200           EXIT.
017300
017400      ****** OUT-OF-RANGE RATINGS ARE REJECTED AT ENTRY - NEVER
017500      ****** STORED, NEVER INCLUDED IN THE DOCTOR'S AVERAGE
017600       200-EDIT-RATING-RTN.
017700           MOVE "200-EDIT-RATING-RTN" TO PARA-NAME.
017800           IF REV-RATING-VALID
017900               ADD REV-RATING TO SUM-RATING
018000               ADD +1 TO REVIEW-COUNT
018100           ELSE
018200               ADD +1 TO REVIEWS-REJECTED.
018300       200-EXIT.
018400           EXIT.
018500
018600      ****** CONTROL BREAK ON REV-DOCTOR-ID - EMIT ACCUMULATED COUNT
018700      ****** AND AVERAGE, THEN RESET ACCUMULATORS FOR THE NEXT DOCTOR
018800       700-WRITE-DOCTOR-SUMMARY.
018900           MOVE "700-WRITE-DOCTOR-SUMMARY" TO PARA-NAME.
019000           IF REVIEW-COUNT = ZERO
019100               MOVE ZERO TO AVERAGE-RATING
019200           ELSE
019300               COMPUTE AVERAGE-RATING ROUNDED =
019400                       SUM-RATING / REVIEW-COUNT.
019500
019600           IF WS-LINES > 50
019700               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
019800               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
019900
020000           MOVE WS-HOLD-DOCTOR-ID TO DOCTOR-ID-O.
020100           MOVE REVIEW-COUNT      TO REVIEW-COUNT-O.
020200           MOVE AVERAGE-RATING    TO AVERAGE-RATING-O.
020300           WRITE RPT-REC FROM WS-DOCTOR-SUMMARY-REC
020400               AFTER ADVANCING 1.
020500           ADD +1 TO WS-LINES.
020600
020700           ADD REVIEW-COUNT TO TOTAL-REVIEW-COUNT.
020800           MOVE ZERO TO SUM-RATING, REVIEW-COUNT.
020900       700-SUM-EXIT.
021000           EXIT.
021100
021200       700-WRITE-PAGE-HDR.
021300           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
021400           MOVE WS-PAGES TO PAGE-NBR-O.
021500           WRITE RPT-REC FROM WS-HDR-REC
021600               AFTER ADVANCING NEXT-PAGE.
021700           ADD +1 TO WS-PAGES.
021800           MOVE ZERO TO WS-LINES.
021900       700-EXIT.
022000           EXIT.
022100
022200       720-WRITE-COLM-HDR.
022300           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
022400           WRITE RPT-REC FROM WS-BLANK-LINE
022500               AFTER ADVANCING 1.
022600           WRITE RPT-REC FROM WS-COLM-HDR-REC
022700               AFTER ADVANCING 1.
022800           ADD +2 TO WS-LINES.
022900       720-EXIT.
023000           EXIT.
023100
023200       750-WRITE-TOTAL-LINE.
023300           MOVE "750-WRITE-TOTAL-LINE" TO PARA-NAME.
023400           MOVE TOTAL-REVIEW-COUNT TO TOTAL-REVIEWS-O.
023500           WRITE RPT-REC FROM WS-BLANK-LINE
023600               AFTER ADVANCING 1.
023700           WRITE RPT-REC FROM WS-TOTAL-REC
023800               AFTER ADVANCING 1.
023900       750-EXIT.
024000           EXIT.
024100
024200       800-CLOSE-FILES.
024300           MOVE "800-CLOSE-FILES" TO PARA-NAME.
024400           CLOSE REVIEW-FILE, SYSOUT, DOCRVW-RPT.
024500       800-EXIT.
024600           EXIT.
024700
024800       900-CLEANUP.
024900           MOVE "900-CLEANUP" TO PARA-NAME.
025000      *** FINAL CONTROL BREAK - FLUSH THE LAST DOCTOR IN THE FILE
025100           IF RECORDS-READ > ZERO
025200               PERFORM 700-WRITE-DOCTOR-SUMMARY THRU 700-SUM-EXIT.
025300           PERFORM 750-WRITE-TOTAL-LINE THRU 750-EXIT.
025400           PERFORM 800-CLOSE-FILES THRU 800-EXIT.
025500           DISPLAY "** REVIEW CARDS READ     **".
025600           DISPLAY RECORDS-READ.
025700           DISPLAY "** REVIEWS REJECTED      **".
025800           DISPLAY REVIEWS-REJECTED.
025900           DISPLAY "** TOTAL REVIEWS COUNTED **".
026000           DISPLAY TOTAL-REVIEW-COUNT.
026100           DISPLAY "******** NORMAL END OF JOB DOCRVW ********".
026200       900-EXIT.
026300           EXIT.
026400
026500       1000-ABEND-RTN.
026600           WRITE SYSOUT-REC FROM ABEND-REC.
026700           PERFORM 800-CLOSE-FILES THRU 800-EXIT.
026800           DISPLAY "*** ABNORMAL END OF JOB-DOCRVW ***" UPON CONSOLE.
026900           DIVIDE ZERO-VAL INTO ONE-VAL.
