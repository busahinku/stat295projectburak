000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  ROOMASGN.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/17/90.
000700       DATE-COMPILED. 01/17/90.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  01/17/90  RWK  ORIGINAL - NIGHTLY BED-BOARD ASSIGNMENT   RWK01170
001200      *                 REPLACES THE CHARGE NURSE'S PEG-BOARD
001300      *  08/08/00  RWK  ROOM-PATIENT-ID ADDED TO THE RECORD - ONE RWK08080
001400      *                 OCCUPANT PER ROOM AT A TIME, NO QUEUEING
001500      *  07/01/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS       LMP07010
001600      *                 NO CHANGE REQUIRED
001700      *  11/19/02  DJF  REJECTED ASSIGNMENTS NOW COUNTED          DJF11190
001800      *                 FROM RELEASES ON THE END-OF-JOB TOTALS
001900      *  04/09/12  RWK  RELEASE CARD TYPE DROPPED FROM THIS JOB - RWK04090
002000      *                 ADMITTING NEVER KEYS A RELEASE CARD FOR
002100      *                 ROOMASGN, ONLY ASSIGN - 300-RELEASE-ROOM-RTN
002200      *                 AND ITS COUNTER REMOVED, SEE REQUEST LOG #4471
002300      ******************************************************************
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SOURCE-COMPUTER. IBM-390.
002700       OBJECT-COMPUTER. IBM-390.
002800       SPECIAL-NAMES.
002900           C01 IS TOP-OF-FORM.
003000
003100       INPUT-OUTPUT SECTION.
003200       FILE-CONTROL.
003300           SELECT SYSOUT
003400               ASSIGN TO UT-S-SYSOUT
003500               ORGANIZATION IS SEQUENTIAL.
003600
003700           SELECT ROOM-FILE
003800               ASSIGN TO UT-S-ROOMFIL
003900               ORGANIZATION IS LINE SEQUENTIAL
004000               ACCESS MODE IS SEQUENTIAL
004100               FILE STATUS IS ROOM-FILE-STATUS.
004200
004300      ****** ONE ASSIGN CARD PER ROOM-FILE RECORD READ, SAME
004400      ****** ORDER AS THE BED-BOARD DECK ITSELF
004500           SELECT ASGN-TXN-FILE
004600               ASSIGN TO UT-S-ASGNTXN
004700               ORGANIZATION IS LINE SEQUENTIAL
004800               ACCESS MODE IS SEQUENTIAL
004900               FILE STATUS IS ASGN-FILE-STATUS.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300       FD  SYSOUT
005400           RECORDING MODE IS F
005500           LABEL RECORDS ARE STANDARD
005600           RECORD CONTAINS 100 CHARACTERS
005700           BLOCK CONTAINS 0 RECORDS
005800           DATA RECORD IS SYSOUT-REC.
005900       01  SYSOUT-REC                       PIC X(100).
006000
006100       FD  ROOM-FILE
006200           RECORDING MODE IS F
006300           LABEL RECORDS ARE STANDARD
006400           RECORD CONTAINS 47 CHARACTERS
006500           BLOCK CONTAINS 0 RECORDS
006600           DATA RECORD IS ROOM-RECORD.
006700           COPY ROOMREC.
006800
006900       FD  ASGN-TXN-FILE
007000           RECORDING MODE IS F
007100           LABEL RECORDS ARE STANDARD
007200           RECORD CONTAINS 06 CHARACTERS
007300           BLOCK CONTAINS 0 RECORDS
007400           DATA RECORD IS ASGN-TXN-REC.
007500       01  ASGN-TXN-REC.
007600           05  ASGN-ACTION-CD               PIC X(01).
007700               88  ASGN-IS-ASSIGN   VALUE "A".
007800           05  ASGN-PATIENT-ID               PIC X(05).
007900
008000       WORKING-STORAGE SECTION.
008100       01  FILE-STATUS-CODES.
008200           05  ROOM-FILE-STATUS             PIC X(02).
008300               88  ROOM-FILE-OK     VALUE "00".
008400               88  ROOM-FILE-EOF    VALUE "10".
008500           05  ASGN-FILE-STATUS             PIC X(02).
008600               88  ASGN-FILE-OK     VALUE "00".
008700               88  ASGN-FILE-EOF    VALUE "10".
008800
008900       01  MORE-ROOMS-SW                    PIC X(01) VALUE SPACE.
009000           88  NO-MORE-ROOMS   VALUE "N".
009100           88  MORE-ROOMS      VALUE " ".
009200
009300       01  MORE-TXNS-SW                     PIC X(01) VALUE SPACE.
009400           88  NO-MORE-TXNS    VALUE "N".
009500           88  MORE-TXNS       VALUE " ".
009600
009700       01  COUNTERS-AND-ACCUMULATORS.
009800           05  ROOMS-READ                  PIC S9(7) COMP VALUE ZERO.
009900           05  ROOMS-ASSIGNED              PIC S9(7) COMP VALUE ZERO.
010000           05  ROOMS-REJECTED              PIC S9(7) COMP VALUE ZERO.
010100           05  TXNS-UNMATCHED               PIC S9(7) COMP VALUE ZERO.
010200
010300       COPY ABNDREC.
010400
010500      ******************************************************************
010600       PROCEDURE DIVISION.
010700      ******************************************************************
010800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010900           PERFORM 100-MAINLINE THRU 100-EXIT
011000                   UNTIL NO-MORE-ROOMS OR NO-MORE-TXNS.
011100           PERFORM 900-CLEANUP THRU 900-EXIT.
011200           MOVE ZERO TO RETURN-CODE.
011300           GOBACK.
011400
011500       000-HOUSEKEEPING.
011600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011700           DISPLAY "******** BEGIN JOB ROOMASGN ********".
011800           OPEN I-O ROOM-FILE.
011900           OPEN INPUT ASGN-TXN-FILE.
012000           OPEN OUTPUT SYSOUT.
012100
012200           READ ROOM-FILE
012300               AT END
012400                   MOVE "N" TO MORE-ROOMS-SW
012500                   GO TO 000-EXIT
012600           END-READ.
012700           ADD +1 TO ROOMS-READ.
012800
012900           READ ASGN-TXN-FILE
013000               AT END
013100                   MOVE "N" TO MORE-TXNS-SW
013200                   GO TO 000-EXIT
013300           END-READ.
013400       000-EXIT.
013500           EXIT.
013600
013700      ****** ONE ASSIGN CARD MATCHES ONE ROOM-FILE RECORD,
013800      ****** IN FILE ORDER - THE BED-BOARD DECK IS KEYED BY POSITION,
013900      ****** NOT BY ROOM NAME, SINCE THIS BUILD HAS NO INDEXED ACCESS
014000       100-MAINLINE.
014100           MOVE "100-MAINLINE" TO PARA-NAME.
014200           IF ASGN-IS-ASSIGN
014300               PERFORM 200-ASSIGN-ROOM-RTN THRU 200-EXIT
014400           ELSE
014500               ADD +1 TO TXNS-UNMATCHED.
014600
014700           READ ROOM-FILE
014800               AT END
014900                   MOVE "N" TO MORE-ROOMS-SW
015000                   GO TO 100-EXIT
015100           END-READ.
015200           ADD +1 TO ROOMS-READ.
015300
015400           READ ASGN-TXN-FILE
015500               AT END
015600                   MOVE "N" TO MORE-TXNS-SW
015700                   GO TO 100-EXIT
015800           END-READ.
015900       100-EXIT.
016000           EXIT.
016100
016200      ****** NO QUEUEING - A ROOM ALREADY OCCUPIED REJECTS THE CARD
016300      ****** AND IS LEFT EXACTLY AS IT STOOD ON THE FILE
016400       200-ASSIGN-ROOM-RTN.
016500           MOVE "200-ASSIGN-ROOM-RTN" TO PARA-NAME.
016600           IF ROOM-IS-AVAILABLE
016700               MOVE ASGN-PATIENT-ID TO ROOM-PATIENT-ID
016800               MOVE "N"             TO ROOM-AVAILABLE-FLAG
016900               PERFORM 600-REWRITE-ROOM THRU 600-EXIT
017000               ADD +1 TO ROOMS-ASSIGNED
017100           ELSE
017200               ADD +1 TO ROOMS-REJECTED.
017300       200-EXIT.
017400           EXIT.
017500
017600       600-REWRITE-ROOM.
017700           MOVE "600-REWRITE-ROOM" TO PARA-NAME.
017800           REWRITE ROOM-RECORD
017900               INVALID KEY
018000                   MOVE "** PROBLEM REWRITING ROOM-FILE"
018100                       TO ABEND-REASON
018200                   MOVE ROOM-FILE-STATUS TO EXPECTED-VAL
018300                   GO TO 1000-ABEND-RTN
018400           END-REWRITE.
018500       600-EXIT.
018600           EXIT.
018700
018800       700-CLOSE-FILES.
018900           MOVE "700-CLOSE-FILES" TO PARA-NAME.
019000           CLOSE ROOM-FILE, ASGN-TXN-FILE, SYSOUT.
019100       700-EXIT.
019200           EXIT.
019300
019400       900-CLEANUP.
019500           MOVE "900-CLEANUP" TO PARA-NAME.
019600           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
019700           DISPLAY "** ROOMS READ            **".
019800           DISPLAY ROOMS-READ.
019900           DISPLAY "** ROOMS ASSIGNED        **".
020000           DISPLAY ROOMS-ASSIGNED.
020100           DISPLAY "** CARDS REJECTED        **".
020200           DISPLAY ROOMS-REJECTED.
020300           DISPLAY "** ACTION CODES BAD      **".
020400           DISPLAY TXNS-UNMATCHED.
020500           DISPLAY "******** NORMAL END OF JOB ROOMASGN ********".
020600       900-EXIT.
020700           EXIT.
020800
020900       1000-ABEND-RTN.
021000           WRITE SYSOUT-REC FROM ABEND-REC.
021100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
021200           DISPLAY "*** ABNORMAL END OF JOB-ROOMASGN ***" UPON CONSOLE.
021300           DIVIDE ZERO-VAL INTO ONE-VAL.
