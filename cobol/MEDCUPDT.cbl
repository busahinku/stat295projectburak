000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  MEDCUPDT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 09/23/93.
000700       DATE-COMPILED. 09/23/93.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  09/23/93  JAS  ORIGINAL - NIGHTLY CHART-MAINTENANCE RUN, JAS09230
001200      *                 REPLACES THE CHART-ROOM'S MANUAL LOG BOOK
001300      *  04/14/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS       LMP04140
001400      *                 NO CHANGE REQUIRED
001500      *  11/02/06  DJF  ADDED 400-ADD-PRESCRIPTION-RTN - PHARMACY DJF11020
001600      *                 LINKAGE NOW APPENDS MEDICATION NAMES INTO
001700      *                 MR-PROCEDURES ON THE MATCHING CHART
001800      *  03/30/10  RWK  HEIGHT/WEIGHT EDIT TIGHTENED - ZERO AND   RWK03300
001900      *                 NEGATIVE VALUES BOTH REJECTED, NOT JUST ZERO
002000      *  08/30/12  DJF  REJECT/ORPHAN REASON TEXT NOW DISPLAYED - DJF08302
002100      *                 IT WAS BEING MOVED TO ABEND-RSN-LINE1 AND
002200      *                 NEVER SHOWN. REQUEST LOG #3360
002300      ******************************************************************
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SOURCE-COMPUTER. IBM-390.
002700       OBJECT-COMPUTER. IBM-390.
002800       SPECIAL-NAMES.
002900           C01 IS TOP-OF-FORM.
003000
003100       INPUT-OUTPUT SECTION.
003200       FILE-CONTROL.
003300           SELECT SYSOUT
003400               ASSIGN TO UT-S-SYSOUT
003500               ORGANIZATION IS SEQUENTIAL.
003600
003700           SELECT MEDICAL-RECORD-FILE
003800               ASSIGN TO UT-S-MEDCFIL
003900               ORGANIZATION IS LINE SEQUENTIAL
004000               ACCESS MODE IS SEQUENTIAL
004100               FILE STATUS IS MEDC-FILE-STATUS.
004200
004300      ****** PHARMACY LINKAGE DECK - NEW PRESCRIPTIONS FOR THIS RUN,
004400      ****** MUST ARRIVE SORTED BY PATIENT ID SAME AS MEDICAL-RECORD-
004500      ****** FILE FOR THE MATCH LOGIC BELOW TO WORK
004600           SELECT PRESC-FILE
004700               ASSIGN TO UT-S-PRESCFIL
004800               ORGANIZATION IS LINE SEQUENTIAL
004900               ACCESS MODE IS SEQUENTIAL
005000               FILE STATUS IS PRESC-FILE-STATUS.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400       FD  SYSOUT
005500           RECORDING MODE IS F
005600           LABEL RECORDS ARE STANDARD
005700           RECORD CONTAINS 100 CHARACTERS
005800           BLOCK CONTAINS 0 RECORDS
005900           DATA RECORD IS SYSOUT-REC.
006000       01  SYSOUT-REC                       PIC X(100).
006100
006200       FD  MEDICAL-RECORD-FILE
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD
006500           RECORD CONTAINS 143 CHARACTERS
006600           BLOCK CONTAINS 0 RECORDS
006700           DATA RECORD IS MEDICAL-RECORD-RECORD.
006800           COPY MEDCREC.
006900
007000       FD  PRESC-FILE
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 25 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS PRESC-REC.
007600       01  PRESC-REC.
007700           05  PRESC-PATIENT-ID             PIC X(05).
007800           05  PRESC-MEDICATION-NAME        PIC X(20).
007900
008000       WORKING-STORAGE SECTION.
008100       01  FILE-STATUS-CODES.
008200           05  MEDC-FILE-STATUS            PIC X(02).
008300               88  MEDC-FILE-OK     VALUE "00".
008400               88  MEDC-FILE-EOF    VALUE "10".
008500           05  PRESC-FILE-STATUS           PIC X(02).
008600               88  PRESC-FILE-OK    VALUE "00".
008700               88  PRESC-FILE-EOF   VALUE "10".
008800
008900       01  MORE-MEDREC-SW                   PIC X(01) VALUE SPACE.
009000           88  NO-MORE-MEDRECS  VALUE "N".
009100           88  MORE-MEDRECS     VALUE " ".
009200
009300       01  MORE-PRESC-SW                    PIC X(01) VALUE "Y".
009400           88  NO-MORE-PRESC    VALUE "N".
009500           88  MORE-PRESC       VALUE "Y".
009600
009700       01  WS-NEXT-MR-COUNTER                PIC 9(4) COMP VALUE ZERO.
009800       01  WS-NEW-RECORD-ID                  PIC X(06).
009900       01  HOLD-TALLY                        PIC 9(4) COMP.
010000       01  HOLD-TALLY-END                    PIC 9(4) COMP.
010100       01  HOLD-FIELD                        PIC X(60).
010200
010300       01  COUNTERS-AND-ACCUMULATORS.
010400           05  RECORDS-READ                PIC S9(7) COMP VALUE ZERO.
010500           05  RECORDS-CREATED             PIC S9(7) COMP VALUE ZERO.
010600           05  RECORDS-ACCEPTED            PIC S9(7) COMP VALUE ZERO.
010700           05  RECORDS-REJECTED            PIC S9(7) COMP VALUE ZERO.
010800           05  PRESC-APPLIED                PIC S9(7) COMP VALUE ZERO.
010900           05  PRESC-ORPHANED               PIC S9(7) COMP VALUE ZERO.
011000
011100       COPY ABNDREC.
011200
011300      ******************************************************************
011400       PROCEDURE DIVISION.
011500      ******************************************************************
011600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011700           PERFORM 100-MAINLINE THRU 100-EXIT
011800                   UNTIL NO-MORE-MEDRECS.
011900           PERFORM 900-CLEANUP THRU 900-EXIT.
012000           MOVE ZERO TO RETURN-CODE.
012100           GOBACK.
012200
012300       000-HOUSEKEEPING.
012400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012500           DISPLAY "******** BEGIN JOB MEDCUPDT ********".
012600           OPEN I-O MEDICAL-RECORD-FILE.
012700           OPEN INPUT PRESC-FILE.
012800           OPEN OUTPUT SYSOUT.
012900
013000           READ MEDICAL-RECORD-FILE
013100               AT END
013200                   MOVE "N" TO MORE-MEDREC-SW
013300                   GO TO 000-EXIT
013400           END-READ.
013500           ADD +1 TO RECORDS-READ.
013600
013700           PERFORM 920-READ-PRESC-FILE THRU 920-EXIT.
013800       000-EXIT.
013900           EXIT.
014000
014100       100-MAINLINE.
014200           MOVE "100-MAINLINE" TO PARA-NAME.
014300           IF MR-RECORD-ID = SPACES
014400               PERFORM 200-NEW-MED-REC-RTN THRU 200-EXIT
014500           ELSE
014600               PERFORM 300-UPDATE-VITALS-RTN THRU 300-EXIT.
014700
014800           PERFORM 400-ADD-PRESCRIPTION-RTN THRU 400-EXIT.
014900
015000           READ MEDICAL-RECORD-FILE
015100               AT END
015200                   MOVE "N" TO MORE-MEDREC-SW
015300                   GO TO 100-EXIT
015400           END-READ.
015500           ADD +1 TO RECORDS-READ.
015600       100-EXIT.
015700           EXIT.
015800
015900      ****** NEXT MR-RECORD-ID GENERATED SEQUENTIALLY - "MR" PLUS
016000      ****** A 4-DIGIT ZERO-PADDED COUNTER, STARTING AT 0001
016100       200-NEW-MED-REC-RTN.
016200           MOVE "200-NEW-MED-REC-RTN" TO PARA-NAME.
016300           ADD +1 TO WS-NEXT-MR-COUNTER.
016400           MOVE "MR"               TO WS-NEW-RECORD-ID(1:2).
016500           MOVE WS-NEXT-MR-COUNTER TO WS-NEW-RECORD-ID(3:4).
016600           MOVE WS-NEW-RECORD-ID   TO MR-RECORD-ID.
016700
016800           IF MR-HEIGHT > ZERO AND MR-WEIGHT > ZERO
016900               ADD +1 TO RECORDS-CREATED
017000               PERFORM 600-REWRITE-MEDREC THRU 600-EXIT
017100           ELSE
017200               MOVE "** NEW CHART REJECTED - BAD HEIGHT/WEIGHT"
017300                   TO ABEND-RSN-LINE1
017400               DISPLAY ABEND-RSN-LINE1
017500               ADD +1 TO RECORDS-REJECTED.
017600       200-EXIT.
017700           EXIT.
017800
017900      ****** HEIGHT AND WEIGHT MUST EACH BE STRICTLY POSITIVE -
018000      ****** A BAD VALUE REJECTS THE UPDATE, RECORD IS LEFT AS-IS
018100       300-UPDATE-VITALS-RTN.
018200           MOVE "300-UPDATE-VITALS-RTN" TO PARA-NAME.
018300           IF MR-HEIGHT > ZERO AND MR-WEIGHT > ZERO
018400               ADD +1 TO RECORDS-ACCEPTED
018500               PERFORM 600-REWRITE-MEDREC THRU 600-EXIT
018600           ELSE
018700               ADD +1 TO RECORDS-REJECTED.
018800       300-EXIT.
018900           EXIT.
019000
019100      ****** APPEND THE PRESCRIBED MEDICATION NAME INTO MR-PROCEDURES
019200      ****** WHEN THIS CHART'S PATIENT ID MATCHES THE NEXT PHARMACY
019300      ****** LINKAGE CARD - SAME REFERENCE-MODIFICATION SPLICE IDIOM
019400      ****** USED TO RECONCILE DIAGNOSTIC CODES IN THE DAILY EDIT JOB
019500       400-ADD-PRESCRIPTION-RTN.
019600           MOVE "400-ADD-PRESCRIPTION-RTN" TO PARA-NAME.
019700       400-MATCH-LOOP.
019800           IF NO-MORE-PRESC OR PRESC-PATIENT-ID NOT = MR-PATIENT-ID
019900               GO TO 400-CHECK-ORPHAN.
020000
020100           UNSTRING MR-PROCEDURES DELIMITED BY "  "
020200               INTO HOLD-FIELD TALLYING IN HOLD-TALLY
020300           END-UNSTRING.
020400           ADD +1 TO HOLD-TALLY.
020500           ADD +20 TO HOLD-TALLY GIVING HOLD-TALLY-END.
020600           MOVE PRESC-MEDICATION-NAME
020700               TO MR-PROCEDURES(HOLD-TALLY : HOLD-TALLY-END).
020800           PERFORM 600-REWRITE-MEDREC THRU 600-EXIT.
020900           ADD +1 TO PRESC-APPLIED.
021000           PERFORM 920-READ-PRESC-FILE THRU 920-EXIT.
021100           GO TO 400-MATCH-LOOP.
021200
021300       400-CHECK-ORPHAN.
021400           IF MORE-PRESC AND PRESC-PATIENT-ID < MR-PATIENT-ID
021500               MOVE "** ORPHAN PRESCRIPTION - NO CHART ON FILE"
021600                   TO ABEND-RSN-LINE1
021700               DISPLAY ABEND-RSN-LINE1
021800               ADD +1 TO PRESC-ORPHANED
021900               PERFORM 920-READ-PRESC-FILE THRU 920-EXIT.
022000       400-EXIT.
022100           EXIT.
022200
022300       600-REWRITE-MEDREC.
022400           MOVE "600-REWRITE-MEDREC" TO PARA-NAME.
022500           REWRITE MEDICAL-RECORD-RECORD
022600               INVALID KEY
022700                   MOVE "** PROBLEM REWRITING MEDICAL-RECORD-FILE"
022800                       TO ABEND-REASON
022900                   MOVE MEDC-FILE-STATUS TO EXPECTED-VAL
023000                   GO TO 1000-ABEND-RTN
023100           END-REWRITE.
023200       600-EXIT.
023300           EXIT.
023400
023500       700-CLOSE-FILES.
023600           MOVE "700-CLOSE-FILES" TO PARA-NAME.
023700           CLOSE MEDICAL-RECORD-FILE, PRESC-FILE, SYSOUT.
023800       700-EXIT.
023900           EXIT.
024000
024100       900-CLEANUP.
024200           MOVE "900-CLEANUP" TO PARA-NAME.
024300           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
024400           DISPLAY "** CHARTS READ           **".
024500           DISPLAY RECORDS-READ.
024600           DISPLAY "** CHARTS CREATED        **".
024700           DISPLAY RECORDS-CREATED.
024800           DISPLAY "** VITALS ACCEPTED       **".
024900           DISPLAY RECORDS-ACCEPTED.
025000           DISPLAY "** REJECTED (BAD VITALS) **".
025100           DISPLAY RECORDS-REJECTED.
025200           DISPLAY "** PRESCRIPTIONS APPLIED **".
025300           DISPLAY PRESC-APPLIED.
025400           DISPLAY "** PRESCRIPTIONS ORPHANED**".
025500           DISPLAY PRESC-ORPHANED.
025600           DISPLAY "******** NORMAL END OF JOB MEDCUPDT ********".
025700       900-EXIT.
025800           EXIT.
025900
026000       920-READ-PRESC-FILE.
026100           MOVE "920-READ-PRESC-FILE" TO PARA-NAME.
026200           READ PRESC-FILE
026300               AT END
026400                   MOVE "N" TO MORE-PRESC-SW
026500                   GO TO 920-EXIT
026600           END-READ.
026700       920-EXIT.
026800           EXIT.
026900
027000       1000-ABEND-RTN.
027100           WRITE SYSOUT-REC FROM ABEND-REC.
027200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027300           DISPLAY "*** ABNORMAL END OF JOB-MEDCUPDT ***" UPON CONSOLE.
027400           DIVIDE ZERO-VAL INTO ONE-VAL.
