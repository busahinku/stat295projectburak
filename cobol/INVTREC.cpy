000100      ******************************************************************
000200      * INVTREC   -  SUPPLY INVENTORY RECORD LAYOUT (QSAM, LINE SEQ)
000300      * USED BY    -  INVTADJ
000400      * RECORD LTH -  147 BYTES, NO KEY - LOOKUPS ARE SEQUENTIAL SCAN
000500      ******************************************************************
000600      *  03/14/95  JAS  ORIGINAL LAYOUT FOR SUPPLY ROOM STOCK     JAS03140
000700      *  08/22/97  RWK  ADDED INV-MIN-QUANTITY FOR REORDER REPORT RWK08220
000800      *  01/05/99  LMP  ADDED INV-ADJUST-QTY/TYPE FOR BATCH       LMP01050
000900      ******************************************************************
001000       01  INVENTORY-RECORD.
001100           05  INV-ITEM-ID                  PIC X(10).
001200           05  INV-ITEM-NAME                PIC X(30).
001300           05  INV-CATEGORY                 PIC X(20).
001400           05  INV-QUANTITY                 PIC S9(7).
001500           05  INV-MIN-QUANTITY             PIC S9(7).
001600           05  INV-UNIT-PRICE               PIC S9(7)V99.
001700           05  INV-SUPPLIER                 PIC X(30).
001800           05  INV-LOCATION                 PIC X(20).
001900           05  INV-ADJUST-QTY               PIC S9(7).
002000           05  INV-ADJUST-TYPE              PIC X(06).
002100               88  INV-ADD-TXN       VALUE "ADD   ".
002200               88  INV-REMOVE-TXN    VALUE "REMOVE".
002300           05  FILLER                       PIC X(01).
002400
002500      ******* ALTERNATE QUANTITY/THRESHOLD VIEW - FOR REORDER RTN
002600       01  INVENTORY-RECORD-QT REDEFINES INVENTORY-RECORD.
002700           05  FILLER                       PIC X(60).
002800           05  INV-QUANTITY-V               PIC S9(7).
002900           05  INV-MIN-QUANTITY-V           PIC S9(7).
003000           05  FILLER                       PIC X(73).
003100
003200      ******* ALTERNATE UNIT-PRICE DOLLARS/CENTS VIEW - FOR EXTENSIONS
003300       01  INVENTORY-RECORD-PR REDEFINES INVENTORY-RECORD.
003400           05  FILLER                       PIC X(74).
003500           05  INV-PRICE-DOLLARS            PIC S9(7).
003600           05  INV-PRICE-CENTS              PIC 99.
003700           05  FILLER                       PIC X(64).
003800
003900      ******* ALTERNATE ADJUSTMENT-TRAILER VIEW - FOR BATCH POSTING
004000       01  INVENTORY-RECORD-AJ REDEFINES INVENTORY-RECORD.
004100           05  FILLER                       PIC X(133).
004200           05  INV-ADJUST-QTY-V             PIC S9(7).
004300           05  INV-ADJUST-TYPE-V            PIC X(06).
004400           05  FILLER                       PIC X(01).
