000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  INVTADJ.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/95.
000700       DATE-COMPILED. 03/14/95.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  03/14/95  JAS  ORIGINAL - NIGHTLY SUPPLY-ROOM STOCK      JAS03140
001200      *                 RUN, REPLACES THE SUPPLY CLERK'S STOCK CARDS
001300      *  08/22/97  RWK  ADDED INV-MIN-QUANTITY REORDER FLAGGING   RWK08220
001400      *                 LOW-STOCK REPORT
001500      *  01/05/99  LMP  ADDED INV-ADJUST-QTY/TYPE,                LMP01050
001600      *                 TRANSACTIONS NOW REJECTED WHOLE, NOT PARTIAL
001700      *  07/06/99  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS       LMP07060
001800      *                 NO CHANGE REQUIRED
001900      *  11/30/01  RWK  LOW-STOCK REPORT PAGINATION BORROWED FROM RWK11300
002000      *                 PATIENT LIST JOB - SUPPLY ROOM WANTS PRINTED
002100      *                 COPIES FOR THE MORNING SHIFT
002200      ******************************************************************
002300       ENVIRONMENT DIVISION.
002400       CONFIGURATION SECTION.
002500       SOURCE-COMPUTER. IBM-390.
002600       OBJECT-COMPUTER. IBM-390.
002700       SPECIAL-NAMES.
002800           C01 IS NEXT-PAGE.
002900
003000       INPUT-OUTPUT SECTION.
003100       FILE-CONTROL.
003200           SELECT SYSOUT
003300               ASSIGN TO UT-S-SYSOUT
003400               ORGANIZATION IS SEQUENTIAL.
003500
003600           SELECT INVENTORY-FILE
003700               ASSIGN TO UT-S-INVTFIL
003800               ORGANIZATION IS LINE SEQUENTIAL
003900               ACCESS MODE IS SEQUENTIAL
004000               FILE STATUS IS INVT-FILE-STATUS.
004100
004200           SELECT LOSTK-RPT
004300               ASSIGN TO UT-S-LOSTKRPT
004400               ORGANIZATION IS SEQUENTIAL.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800       FD  SYSOUT
004900           RECORDING MODE IS F
005000           LABEL RECORDS ARE STANDARD
005100           RECORD CONTAINS 100 CHARACTERS
005200           BLOCK CONTAINS 0 RECORDS
005300           DATA RECORD IS SYSOUT-REC.
005400       01  SYSOUT-REC                       PIC X(100).
005500
005600       FD  LOSTK-RPT
005700           RECORDING MODE IS F
005800           LABEL RECORDS ARE STANDARD
005900           RECORD CONTAINS 132 CHARACTERS
006000           BLOCK CONTAINS 0 RECORDS
006100           DATA RECORD IS RPT-REC.
006200       01  RPT-REC                          PIC X(132).
006300
006400      ****** SUPPLY-ROOM STOCK FILE - NO INDEXED ACCESS IN THIS BUILD,
006500      ****** ITEM LOOKUPS ARE BY SEQUENTIAL SCAN, ONE TRANSACTION PER
006600      ****** ITEM RECORD CARRIED RIGHT ON THE RECORD ITSELF
006700       FD  INVENTORY-FILE
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 147 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS INVENTORY-RECORD.
007300           COPY INVTREC.
007400
007500       WORKING-STORAGE SECTION.
007600       01  FILE-STATUS-CODES.
007700           05  INVT-FILE-STATUS            PIC X(02).
007800               88  INVT-FILE-OK     VALUE "00".
007900               88  INVT-FILE-EOF    VALUE "10".
008000
008100       01  MORE-ITEMS-SW                    PIC X(01) VALUE SPACE.
008200           88  NO-MORE-ITEMS  VALUE "N".
008300           88  MORE-ITEMS     VALUE " ".
008400
008500       01  WS-HDR-REC.
008600           05  FILLER                       PIC X(20) VALUE SPACES.
008700           05  FILLER                       PIC X(40) VALUE
008800               "SUPPLY INVENTORY LOW-STOCK REPORT".
008900           05  FILLER                       PIC X(12)
009000                         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
009100           05  PAGE-NBR-O                   PIC ZZ9.
009200
009300       01  WS-COLM-HDR-REC.
009400           05  FILLER            PIC X(12) VALUE "ITEM-ID".
009500           05  FILLER            PIC X(32) VALUE "ITEM-NAME".
009600           05  FILLER            PIC X(12) VALUE "QUANTITY".
009700           05  FILLER            PIC X(14) VALUE "MIN-QUANTITY".
009800
009900       01  WS-LOSTK-DETAIL-REC.
010000           05  ITEM-ID-O                    PIC X(10).
010100           05  FILLER                       PIC X(2) VALUE SPACES.
010200           05  ITEM-NAME-O                  PIC X(30).
010300           05  FILLER                       PIC X(2) VALUE SPACES.
010400           05  QUANTITY-O                   PIC -(6)9.
010500           05  FILLER                       PIC X(5) VALUE SPACES.
010600           05  MIN-QUANTITY-O               PIC -(6)9.
010700
010800       01  WS-TOTAL-REC.
010900           05  FILLER                       PIC X(30) VALUE
011000               "TOTAL ITEMS BELOW REORDER:".
011100           05  ITEMS-FLAGGED-O              PIC ZZ,ZZ9.
011200
011300       01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.
011400
011500       01  COUNTERS-AND-ACCUMULATORS.
011600           05  RECORDS-READ                PIC S9(7) COMP VALUE ZERO.
011700           05  ITEMS-ADDED                 PIC S9(7) COMP VALUE ZERO.
011800           05  ITEMS-REMOVED               PIC S9(7) COMP VALUE ZERO.
011900           05  ITEMS-REJECTED              PIC S9(7) COMP VALUE ZERO.
012000           05  ITEMS-FLAGGED-LOW           PIC S9(7) COMP VALUE ZERO.
012100           05  WS-LINES                    PIC 9(02) COMP VALUE 99.
012200           05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
012300
012400       COPY ABNDREC.
012500
012600      ******************************************************************
012700       PROCEDURE DIVISION.
012800      ******************************************************************
012900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013000           PERFORM 100-MAINLINE THRU 100-EXIT
013100                   UNTIL NO-MORE-ITEMS.
013200           PERFORM 900-CLEANUP THRU 900-EXIT.
013300           MOVE ZERO TO RETURN-CODE.
013400           GOBACK.
013500
013600       000-HOUSEKEEPING.
013700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013800           DISPLAY "******** BEGIN JOB INVTADJ ********".
013900           OPEN I-O INVENTORY-FILE.
014000           OPEN OUTPUT SYSOUT, LOSTK-RPT.
014100
014200           READ INVENTORY-FILE
014300               AT END
014400                   MOVE "N" TO MORE-ITEMS-SW
014500                   GO TO 000-EXIT
014600           END-READ.
014700
014800           ADD +1 TO RECORDS-READ.
014900       000-EXIT.
015000           EXIT.
015100
015200       100-MAINLINE.
015300           MOVE "100-MAINLINE" TO PARA-NAME.
015400           PERFORM 200-APPLY-ADJUSTMENT-RTN THRU 200-EXIT.
015500           PERFORM 300-REORDER-CHECK-RTN THRU 300-EXIT.
015600           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
015700
015800           READ INVENTORY-FILE
015900               AT END
016000                   MOVE "N" TO MORE-ITEMS-SW
016100                   GO TO 100-EXIT
016200           END-READ.
016300
016400           ADD +1 TO RECORDS-READ.
016500       100-EXIT.
016600           EXIT.
016700
016800      ****** STOCK MAY NEVER GO NEGATIVE - A REMOVAL EXCEEDING
016900      ****** QUANTITY-ON-HAND IS REJECTED WHOLE, NOT PARTIALLY
017000       200-APPLY-ADJUSTMENT-RTN.
017100           MOVE "200-APPLY-ADJUSTMENT-RTN" TO PARA-NAME.
017200           IF INV-ADD-TXN
017300               ADD INV-ADJUST-QTY TO INV-QUANTITY
017400               ADD +1 TO ITEMS-ADDED
017500           ELSE
017600               IF INV-QUANTITY >= INV-ADJUST-QTY
017700                   SUBTRACT INV-ADJUST-QTY FROM INV-QUANTITY
017800                   ADD +1 TO ITEMS-REMOVED
017900               ELSE
018000      *** INSUFFICIENT STOCK - TRANSACTION REJECTED, NO CHANGE MADE
018100                   ADD +1 TO ITEMS-REJECTED.
018200       200-EXIT.
018300           EXIT.
018400
018500       300-REORDER-CHECK-RTN.
018600           MOVE "300-REORDER-CHECK-RTN" TO PARA-NAME.
018700           IF INV-QUANTITY < INV-MIN-QUANTITY
018800               PERFORM 600-WRITE-LOSTK-DETAIL THRU 600-EXIT.
018900       300-EXIT.
019000           EXIT.
019100
019200       400-APPLY-UPDATES.
019300           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
019400           REWRITE INVENTORY-RECORD
019500               INVALID KEY
019600                   MOVE "** PROBLEM REWRITING INVENTORY-FILE"
019700                       TO ABEND-REASON
019800                   MOVE INVT-FILE-STATUS TO EXPECTED-VAL
019900                   GO TO 1000-ABEND-RTN
020000           END-REWRITE.
020100       400-EXIT.
020200           EXIT.
020300
020400       600-WRITE-LOSTK-DETAIL.
020500           MOVE "600-WRITE-LOSTK-DETAIL" TO PARA-NAME.
020600           IF WS-LINES > 50
020700               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
020800               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
020900
021000           MOVE INV-ITEM-ID    TO ITEM-ID-O.
021100           MOVE INV-ITEM-NAME  TO ITEM-NAME-O.
021200           MOVE INV-QUANTITY   TO QUANTITY-O.
021300           MOVE INV-MIN-QUANTITY TO MIN-QUANTITY-O.
021400           WRITE RPT-REC FROM WS-LOSTK-DETAIL-REC
021500               AFTER ADVANCING 1.
021600           ADD +1 TO WS-LINES.
021700           ADD +1 TO ITEMS-FLAGGED-LOW.
021800       600-EXIT.
021900           EXIT.
022000
022100       700-WRITE-PAGE-HDR.
022200           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
022300           MOVE WS-PAGES TO PAGE-NBR-O.
022400           WRITE RPT-REC FROM WS-HDR-REC
022500               AFTER ADVANCING NEXT-PAGE.
022600           ADD +1 TO WS-PAGES.
022700           MOVE ZERO TO WS-LINES.
022800       700-EXIT.
022900           EXIT.
023000
023100       720-WRITE-COLM-HDR.
023200           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
023300           WRITE RPT-REC FROM WS-BLANK-LINE
023400               AFTER ADVANCING 1.
023500           WRITE RPT-REC FROM WS-COLM-HDR-REC
023600               AFTER ADVANCING 1.
023700           ADD +2 TO WS-LINES.
023800       720-EXIT.
023900           EXIT.
024000
024100       750-WRITE-TOTAL-LINE.
024200           MOVE "750-WRITE-TOTAL-LINE" TO PARA-NAME.
024300           MOVE ITEMS-FLAGGED-LOW TO ITEMS-FLAGGED-O.
024400           WRITE RPT-REC FROM WS-BLANK-LINE
024500               AFTER ADVANCING 1.
024600           WRITE RPT-REC FROM WS-TOTAL-REC
024700               AFTER ADVANCING 1.
024800       750-EXIT.
024900           EXIT.
025000
025100       700-CLOSE-FILES.
025200           MOVE "700-CLOSE-FILES" TO PARA-NAME.
025300           CLOSE INVENTORY-FILE, SYSOUT, LOSTK-RPT.
025400       700-CLOSE-EXIT.
025500           EXIT.
025600
025700       900-CLEANUP.
025800           MOVE "900-CLEANUP" TO PARA-NAME.
025900           PERFORM 750-WRITE-TOTAL-LINE THRU 750-EXIT.
026000           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
026100           DISPLAY "** ITEMS READ            **".
026200           DISPLAY RECORDS-READ.
026300           DISPLAY "** ITEMS ADDED TO STOCK  **".
026400           DISPLAY ITEMS-ADDED.
026500           DISPLAY "** ITEMS REMOVED         **".
026600           DISPLAY ITEMS-REMOVED.
026700           DISPLAY "** ITEMS REJECTED        **".
026800           DISPLAY ITEMS-REJECTED.
026900           DISPLAY "** ITEMS FLAGGED LOW     **".
027000           DISPLAY ITEMS-FLAGGED-LOW.
027100           DISPLAY "******** NORMAL END OF JOB INVTADJ ********".
027200       900-EXIT.
027300           EXIT.
027400
027500       1000-ABEND-RTN.
027600           WRITE SYSOUT-REC FROM ABEND-REC.
027700           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
027800           DISPLAY "*** ABNORMAL END OF JOB-INVTADJ ***" UPON CONSOLE.
027900           DIVIDE ZERO-VAL INTO ONE-VAL.
