000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  FINPOST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/08/99.
000700       DATE-COMPILED. 07/08/99.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  07/08/99  LMP  ORIGINAL - MONTHLY LEDGER POST, FIRST     LMP07080
001200      *                 HALF OF THE FINPOST/FINRPT CHAIN FOR THE
001300      *                 FOUNDER'S MONTHLY REPORT
001400      *  10/30/99  LMP  Y2K REMEDIATION - NO DATE FIELDS ON THIS  LMP10300
001500      *                 RECORD - SIGN CONVENTION DOCUMENTED IN FINTREC
001600      *                 INSTEAD
001700      *  03/11/02  RWK  FT-TYPE NORMALIZED TO LOWERCASE BEFORE    RWK03110
001800      *                 REVENUE/EXPENSE TEST - ACCOUNTING WAS KEYING
001900      *                 MIXED CASE ON THE SOURCE CARDS
002000      *  09/14/08  DJF  NEGATIVE-AMOUNT CARDS NOW REJECTED AT     DJF09140
002100      *                 ENTRY, NOT JUST BAD-TYPE CARDS
002200      *  06/02/11  RWK  NEGATIVE-AMOUNT REJECT WAS FIRING AHEAD   RWK06020
002300      *                 OF THE REVENUE/EXPENSE TEST, DISCARDING EVERY
002400      *                 EXPENSE CARD - WS-TOTAL-EXPENSES NEVER
002500      *                 ACCUMULATED. REJECT NOW APPLIES TO REVENUE
002600      *                 CARDS ONLY, PER REQUEST LOG #3360
002700      *  08/30/12  DJF  EXPENSE LEG NOW REJECTS A POSITIVE AMOUNT DJF08300
002800      *                 TOO - THE SIGN-FLIPPED EQUIVALENT OF A
002900      *                 NEGATIVE ENTERED AMOUNT, IT WAS BEING POSTED
003000      *                 INSTEAD OF REJECTED. REQUEST LOG #3360
003100      *  09/05/12  DJF  WORKING-STORAGE MONEY ACCUMULATORS NOW    DJF09050
003200      *                 COMP-3, MATCHING SHOP CONVENTION FOR
003300      *                 ARITHMETIC FIELDS OF THIS CLASS
003400      ******************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT SYSOUT
004500               ASSIGN TO UT-S-SYSOUT
004600               ORGANIZATION IS SEQUENTIAL.
004700
004800           SELECT TRANSACTION-FILE
004900               ASSIGN TO UT-S-FINTFIL
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               ACCESS MODE IS SEQUENTIAL
005200               FILE STATUS IS TRANS-FILE-STATUS.
005300
005400           SELECT CONTROL-TOTALS-FILE
005500               ASSIGN TO UT-S-FINTOTS
005600               ORGANIZATION IS SEQUENTIAL.
005700
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  SYSOUT
006100           RECORDING MODE IS F
006200           LABEL RECORDS ARE STANDARD
006300           RECORD CONTAINS 100 CHARACTERS
006400           BLOCK CONTAINS 0 RECORDS
006500           DATA RECORD IS SYSOUT-REC.
006600       01  SYSOUT-REC                       PIC X(100).
006700
006800      ****** THE MONTHLY TRANSACTION LEDGER - POSTED HERE, CARRIED
006900      ****** FORWARD AS A SET OF CONTROL TOTALS TO FINRPT
007000       FD  TRANSACTION-FILE
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 77 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS FINANCIAL-TRANSACTION-RECORD.
007600           COPY FINTREC.
007700
007800      ****** CONTROL-TOTALS HANDOFF TO FINRPT - SAME TRAILER-RECORD
007900      ****** IDIOM AS THE DAILY EDIT/UPDATE CHAIN
008000       FD  CONTROL-TOTALS-FILE
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 32 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS WS-TRAILER-REC.
008600       01  WS-TRAILER-REC.
008700           05  OUT-TOTAL-REVENUE            PIC S9(9)V99.
008800           05  OUT-TOTAL-EXPENSES           PIC S9(9)V99.
008900           05  OUT-RECORD-COUNT             PIC 9(10).
009000
009100       WORKING-STORAGE SECTION.
009200       01  FILE-STATUS-CODES.
009300           05  TRANS-FILE-STATUS           PIC X(02).
009400               88  TRANS-FILE-OK    VALUE "00".
009500               88  TRANS-FILE-EOF   VALUE "10".
009600
009700       01  MORE-TRANS-SW                    PIC X(01) VALUE SPACE.
009800           88  NO-MORE-TRANS   VALUE "N".
009900           88  MORE-TRANS      VALUE " ".
010000
010100       01  WS-FT-TYPE-NORM                  PIC X(07).
010200
010300       01  WS-ABS-AMOUNT              PIC S9(7)V99 COMP-3 VALUE ZERO.
010400
010500       01  COUNTERS-AND-ACCUMULATORS.
010600           05  RECORDS-READ                PIC S9(7) COMP VALUE ZERO.
010700           05  RECORDS-POSTED              PIC S9(7) COMP VALUE ZERO.
010800           05  RECORDS-REJECTED            PIC S9(7) COMP VALUE ZERO.
010900           05  WS-TOTAL-REVENUE        PIC S9(9)V99 COMP-3 VALUE ZERO.
011000           05  WS-TOTAL-EXPENSES       PIC S9(9)V99 COMP-3 VALUE ZERO.
011100
011200       COPY ABNDREC.
011300
011400      ******************************************************************
011500       PROCEDURE DIVISION.
011600      ******************************************************************
011700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011800           PERFORM 100-MAINLINE THRU 100-EXIT
011900                   UNTIL NO-MORE-TRANS.
012000           PERFORM 900-CLEANUP THRU 900-EXIT.
012100           MOVE ZERO TO RETURN-CODE.
012200           GOBACK.
012300
012400       000-HOUSEKEEPING.
012500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012600           DISPLAY "******** BEGIN JOB FINPOST ********".
012700           OPEN INPUT TRANSACTION-FILE.
012800           OPEN OUTPUT SYSOUT, CONTROL-TOTALS-FILE.
012900
013000           READ TRANSACTION-FILE
013100               AT END
013200                   MOVE "N" TO MORE-TRANS-SW
013300                   GO TO 000-EXIT
013400           END-READ.
013500
013600           ADD +1 TO RECORDS-READ.
013700       000-EXIT.
013800           EXIT.
013900
014000       100-MAINLINE.
014100           MOVE "100-MAINLINE" TO PARA-NAME.
014200           PERFORM 200-EDIT-AND-POST-RTN THRU 200-EXIT.
014300
014400           READ TRANSACTION-FILE
014500               AT END
014600                   MOVE "N" TO MORE-TRANS-SW
014700                   GO TO 100-EXIT
014800           END-READ.
014900
015000           ADD +1 TO RECORDS-READ.
015100       100-EXIT.
015200           EXIT.
015300
015400      ****** FT-TYPE NORMALIZED TO LOWERCASE BEFORE THE TYPE TEST -
015500      ****** ANY VALUE OTHER THAN REVENUE/EXPENSE REJECTS THE RECORD.
015600      ****** THE >= 0 AT ENTRY EDIT APPLIES TO THE ENTERED AMOUNT - A
015700      ****** REVENUE RECORD STILL CARRIES ITS ENTERED AMOUNT HERE AND
015800      ****** MUST BE POSITIVE; AN EXPENSE RECORD IS STORED AS THE
015900      ****** NEGATIVE OF THE ENTERED AMOUNT, SO A POSITIVE FT-AMOUNT
016000      ****** ON AN EXPENSE RECORD IS THE SAME EDIT VIOLATION WITH THE
016100      ****** SIGN FLIPPED, AND IS REJECTED JUST AS A NEGATIVE REVENUE
016200      ****** AMOUNT IS
016300       200-EDIT-AND-POST-RTN.
016400           MOVE "200-EDIT-AND-POST-RTN" TO PARA-NAME.
016500           MOVE FT-TYPE TO WS-FT-TYPE-NORM.
016600           INSPECT WS-FT-TYPE-NORM CONVERTING
016700               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016800               TO "abcdefghijklmnopqrstuvwxyz".
016900           MOVE WS-FT-TYPE-NORM TO FT-TYPE.
017000
017100           IF FT-IS-REVENUE
017200               IF FT-AMOUNT < ZERO
017300                   ADD +1 TO RECORDS-REJECTED
017400               ELSE
017500                   ADD FT-AMOUNT TO WS-TOTAL-REVENUE
017600                   ADD +1 TO RECORDS-POSTED
017700               END-IF
017800           ELSE
017900           IF FT-IS-EXPENSE
018000               IF FT-AMOUNT > ZERO
018100                   ADD +1 TO RECORDS-REJECTED
018200               ELSE
018300                   COMPUTE WS-ABS-AMOUNT = ZERO - FT-AMOUNT
018400                   ADD WS-ABS-AMOUNT TO WS-TOTAL-EXPENSES
018500                   ADD +1 TO RECORDS-POSTED
018600               END-IF
018700           ELSE
018800               ADD +1 TO RECORDS-REJECTED.
018900       200-EXIT.
019000           EXIT.
019100
019200       700-CLOSE-FILES.
019300           MOVE "700-CLOSE-FILES" TO PARA-NAME.
019400           CLOSE TRANSACTION-FILE, SYSOUT, CONTROL-TOTALS-FILE.
019500       700-EXIT.
019600           EXIT.
019700
019800       900-CLEANUP.
019900           MOVE "900-CLEANUP" TO PARA-NAME.
020000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
020100           MOVE WS-TOTAL-REVENUE  TO OUT-TOTAL-REVENUE.
020200           MOVE WS-TOTAL-EXPENSES TO OUT-TOTAL-EXPENSES.
020300           MOVE RECORDS-POSTED    TO OUT-RECORD-COUNT.
020400           WRITE WS-TRAILER-REC.
020500           DISPLAY "** RECORDS READ          **".
020600           DISPLAY RECORDS-READ.
020700           DISPLAY "** RECORDS POSTED        **".
020800           DISPLAY RECORDS-POSTED.
020900           DISPLAY "** RECORDS REJECTED      **".
021000           DISPLAY RECORDS-REJECTED.
021100           DISPLAY "** TOTAL REVENUE         **".
021200           DISPLAY WS-TOTAL-REVENUE.
021300           DISPLAY "** TOTAL EXPENSES        **".
021400           DISPLAY WS-TOTAL-EXPENSES.
021500           DISPLAY "******** NORMAL END OF JOB FINPOST ********".
021600       900-EXIT.
021700           EXIT.
021800
021900       1000-ABEND-RTN.
022000           WRITE SYSOUT-REC FROM ABEND-REC.
022100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
022200           DISPLAY "*** ABNORMAL END OF JOB-FINPOST ***" UPON CONSOLE.
022300           DIVIDE ZERO-VAL INTO ONE-VAL.
