000100      ******************************************************************
000200      * FINTREC   -  FINANCIAL TRANSACTION LEDGER RECORD (QSAM, LN SEQ)
000300      * USED BY    -  FINPOST
000400      * RECORD LTH -  77 BYTES, NO KEY, POSTED IN FILE ORDER
000500      ******************************************************************
000600      *  07/08/99  LMP  ORIGINAL LAYOUT FOR MONTHLY LEDGER        LMP07080
000700      *  10/30/99  LMP  Y2K REMEDIATION - SIGN CONVENTION         LMP10300
000800      *  03/11/02  RWK  FT-TYPE NORMALIZED TO LOWERCASE ON        RWK03110
000900      ******************************************************************
001000       01  FINANCIAL-TRANSACTION-RECORD.
001100           05  FT-TYPE                      PIC X(07).
001200               88  FT-IS-REVENUE     VALUE "revenue".
001300               88  FT-IS-EXPENSE     VALUE "expense".
001400           05  FT-AMOUNT                     PIC S9(7)V99.
001500           05  FT-CATEGORY                   PIC X(20).
001600           05  FT-DESCRIPTION                PIC X(40).
001700           05  FILLER                       PIC X(01).
001800
001900      ******* ALTERNATE DOLLARS/CENTS VIEW - FOR LEDGER BALANCING
002000       01  FINT-RECORD-AMT REDEFINES FINANCIAL-TRANSACTION-RECORD.
002100           05  FILLER                       PIC X(07).
002200           05  FT-AMOUNT-DOLLARS             PIC S9(7).
002300           05  FT-AMOUNT-CENTS               PIC 99.
002400           05  FILLER                       PIC X(61).
002500
002600      ******* ALTERNATE CATEGORY-ISOLATED VIEW - FOR CONTROL REPORTS
002700       01  FINT-RECORD-CT REDEFINES FINANCIAL-TRANSACTION-RECORD.
002800           05  FILLER                       PIC X(16).
002900           05  FT-CATEGORY-V                 PIC X(20).
003000           05  FILLER                       PIC X(41).
003100
003200      ******* ALTERNATE DESCRIPTION-ISOLATED VIEW - FOR ERROR LISTING
003300       01  FINT-RECORD-DS REDEFINES FINANCIAL-TRANSACTION-RECORD.
003400           05  FILLER                       PIC X(36).
003500           05  FT-DESCRIPTION-V              PIC X(40).
003600           05  FILLER                       PIC X(01).
