000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  APPTCOST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/11/94.
000700       DATE-COMPILED. 02/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  02/11/94  RWK  ORIGINAL - NIGHTLY RECOST OF THE DAY'S    RWK02110
001200      *                 APPOINTMENTS AHEAD OF THE BILLING RUN
001300      *  06/02/95  JAS  ADDED CALL TO APPTBCST - PRIVATE-DOCTOR   JAS06020
001400      *                 MATH MOVED OUT TO A SUBPROGRAM PER STD 4.2
001500      *  07/01/98  LMP  Y2K - APPT-DATE WIDENED TO CCYYMMDD IN    LMP07010
001600      *                 NO PROCEDURE DIVISION CHANGE REQUIRED HERE
001700      *  03/19/01  RWK  STAFF-DOCTOR APPOINTMENTS NO LONGER       RWK03190
001800      *                 FLAT RATE LEFT AS SET AT BOOKING TIME
001900      *  04/02/03  DJF  ADDED APPT-DOCTOR-PRIVATE-FEE TO LAYOUT,  DJF04020
002000      *                 INTERFACE TO APPTBCST UNCHANGED
002100      *  09/05/12  DJF  INTERFACE TO APPTBCST CHANGED - NOW       DJF09054
002200      *                 PASSES A DEDICATED WS-APPT-COST-CALC-REC
002300      *                 WITH THE MONEY FIELDS COMP-3, INSTEAD OF
002400      *                 THE RAW APPOINTMENT-RECORD
002500      ******************************************************************
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT SYSOUT
003600               ASSIGN TO UT-S-SYSOUT
003700               ORGANIZATION IS SEQUENTIAL.
003800
003900           SELECT APPOINTMENT-FILE
004000               ASSIGN TO UT-S-APPTFIL
004100               ORGANIZATION IS LINE SEQUENTIAL
004200               ACCESS MODE IS SEQUENTIAL
004300               FILE STATUS IS APPT-FILE-STATUS.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  SYSOUT
004800           RECORDING MODE IS F
004900           LABEL RECORDS ARE STANDARD
005000           RECORD CONTAINS 100 CHARACTERS
005100           BLOCK CONTAINS 0 RECORDS
005200           DATA RECORD IS SYSOUT-REC.
005300       01  SYSOUT-REC                       PIC X(100).
005400
005500      ****** BOOKED-APPOINTMENT FILE - RECOSTED IN PLACE, ONE PASS,
005600      ****** NO KEY - RECORDS ARE TAKEN IN WHATEVER ORDER THE
005700      ****** SCHEDULING STEP LEFT THEM IN
005800       FD  APPOINTMENT-FILE
005900           RECORDING MODE IS F
006000           LABEL RECORDS ARE STANDARD
006100           RECORD CONTAINS 62 CHARACTERS
006200           BLOCK CONTAINS 0 RECORDS
006300           DATA RECORD IS APPOINTMENT-RECORD.
006400           COPY APPTREC.
006500
006600       WORKING-STORAGE SECTION.
006700       01  FILE-STATUS-CODES.
006800           05  APPT-FILE-STATUS            PIC X(02).
006900               88  APPT-FILE-OK     VALUE "00".
007000               88  APPT-FILE-EOF    VALUE "10".
007100
007200       01  MORE-APPTS-SW                    PIC X(01) VALUE SPACE.
007300           88  NO-MORE-APPTS  VALUE "N".
007400           88  MORE-APPTS     VALUE " ".
007500
007600       01  COUNTERS-AND-ACCUMULATORS.
007700           05  RECORDS-READ                PIC S9(7) COMP VALUE ZERO.
007800           05  RECORDS-RECOSTED            PIC S9(7) COMP VALUE ZERO.
007900           05  RECORDS-UNCHANGED           PIC S9(7) COMP VALUE ZERO.
008000           05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
008100
008200      ****** DEDICATED LINKAGE RECORD FOR THE PRIVATE-FEE CALCULATION -
008300      ****** BUILT FROM APPOINTMENT-RECORD BEFORE EACH CALL, READ BACK
008400      ****** AFTER - SAME IDIOM AS PATSRCH/TRMTSRCH BUILDING
008500      ****** CALC-COSTS-REC BEFORE CALLING CLCLBCST
008600       01  WS-APPT-COST-CALC-REC.
008700           05  WS-CALC-DOCTOR-IS-PRIVATE    PIC X(01).
008800           05  WS-CALC-DURATION-MIN         PIC 9(03).
008900           05  WS-CALC-DOCTOR-PRIVATE-FEE   PIC S9(7)V99 COMP-3.
009000           05  WS-CALC-APPT-COST            PIC S9(7)V99 COMP-3.
009100
009200       COPY ABNDREC.
009300
009400      ******************************************************************
009500       PROCEDURE DIVISION.
009600      ******************************************************************
009700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009800           PERFORM 100-MAINLINE THRU 100-EXIT
009900                   UNTIL NO-MORE-APPTS.
010000           PERFORM 900-CLEANUP THRU 900-EXIT.
010100           MOVE ZERO TO RETURN-CODE.
010200           GOBACK.
010300
010400       000-HOUSEKEEPING.
010500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
010600           DISPLAY "******** BEGIN JOB APPTCOST ********".
010700           OPEN I-O APPOINTMENT-FILE.
010800           OPEN OUTPUT SYSOUT.
010900
011000           READ APPOINTMENT-FILE
011100               AT END
011200                   MOVE "N" TO MORE-APPTS-SW
011300                   GO TO 000-EXIT
011400           END-READ.
011500
011600           ADD +1 TO RECORDS-READ.
011700       000-EXIT.
011800           EXIT.
011900
012000       100-MAINLINE.
012100           MOVE "100-MAINLINE" TO PARA-NAME.
012200           PERFORM 200-CALC-APPT-COST-RTN THRU 200-EXIT.
012300           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
012400
012500           READ APPOINTMENT-FILE
012600               AT END
012700                   MOVE "N" TO MORE-APPTS-SW
012800                   GO TO 100-EXIT
012900           END-READ.
013000
013100           ADD +1 TO RECORDS-READ.
013200       100-EXIT.
013300           EXIT.
013400
013500      ****** APPT-DOCTOR-IS-PRIVATE DRIVES THE RECOST - STAFF DOCTORS
013600      ****** KEEP THE FLAT RATE SET AT BOOKING TIME
013700       200-CALC-APPT-COST-RTN.
013800           MOVE "200-CALC-APPT-COST-RTN" TO PARA-NAME.
013900           IF APPT-PRIVATE-DR
014000               MOVE APPT-DOCTOR-IS-PRIVATE  TO WS-CALC-DOCTOR-IS-PRIVATE
014100               MOVE APPT-DURATION-MIN       TO WS-CALC-DURATION-MIN
014200               MOVE APPT-DOCTOR-PRIVATE-FEE TO WS-CALC-DOCTOR-PRIVATE-FEE
014300               CALL "APPTBCST" USING WS-APPT-COST-CALC-REC,
014400                                      CALC-CALL-RET-CODE
014500               IF CALC-CALL-RET-CODE NOT = ZERO
014600                   MOVE "** APPTBCST RETURNED BAD RC" TO ABEND-REASON
014700                   MOVE CALC-CALL-RET-CODE TO EXPECTED-VAL
014800                   GO TO 1000-ABEND-RTN
014900               END-IF
015000               MOVE WS-CALC-APPT-COST TO APPT-COST
015100               ADD +1 TO RECORDS-RECOSTED
015200           ELSE
015300               ADD +1 TO RECORDS-UNCHANGED.
015400       200-EXIT.
015500           EXIT.
015600
015700       400-APPLY-UPDATES.
015800           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
015900           REWRITE APPOINTMENT-RECORD
016000               INVALID KEY
016100                   MOVE "** PROBLEM REWRITING APPOINTMENT-FILE"
016200                       TO ABEND-REASON
016300                   MOVE APPT-FILE-STATUS TO EXPECTED-VAL
016400                   GO TO 1000-ABEND-RTN
016500           END-REWRITE.
016600       400-EXIT.
016700           EXIT.
016800
016900       700-CLOSE-FILES.
017000           MOVE "700-CLOSE-FILES" TO PARA-NAME.
017100           CLOSE APPOINTMENT-FILE, SYSOUT.
017200       700-EXIT.
017300           EXIT.
017400
017500       900-CLEANUP.
017600           MOVE "900-CLEANUP" TO PARA-NAME.
017700           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
017800           DISPLAY "** APPOINTMENTS READ      **".
017900           DISPLAY RECORDS-READ.
018000           DISPLAY "** APPOINTMENTS RECOSTED  **".
018100           DISPLAY RECORDS-RECOSTED.
018200           DISPLAY "** APPOINTMENTS UNCHANGED **".
018300           DISPLAY RECORDS-UNCHANGED.
018400           DISPLAY "******** NORMAL END OF JOB APPTCOST ********".
018500       900-EXIT.
018600           EXIT.
018700
018800       1000-ABEND-RTN.
018900           WRITE SYSOUT-REC FROM ABEND-REC.
019000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
019100           DISPLAY "*** ABNORMAL END OF JOB-APPTCOST ***" UPON CONSOLE.
019200           DIVIDE ZERO-VAL INTO ONE-VAL.
