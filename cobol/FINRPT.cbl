000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  FINRPT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/08/99.
000700       DATE-COMPILED. 07/08/99.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  07/08/99  LMP  ORIGINAL - SECOND STEP OF THE             LMP07080
001200      *                 CHAIN, BUILDS THE FOUNDER'S MONTHLY REPORT
001300      *  12/01/03  DJF  RPT-DEPT-COUNT/RPT-DOCTOR-COUNT NOW       DJF12010
001400      *                 ON A PARAMETER CARD INSTEAD OF BEING HARD-CODED
001500      *  02/27/09  RWK  NET-INCOME COMPUTE WIDENED TO MATCH THE   RWK02270
001600      *                 S9(9)V99 TOTALS IN RPTREC
001700      *  08/30/12  DJF  TRAILER-REC RECORD CONTAINS FIXED TO 32 - DJF08301
001800      *                 34 DID NOT MATCH THE 32-BYTE FIELD SUM,
001900      *                 SAME FIX MADE IN FINPOST. REQUEST LOG #3360
002000      ******************************************************************
002100       ENVIRONMENT DIVISION.
002200       CONFIGURATION SECTION.
002300       SOURCE-COMPUTER. IBM-390.
002400       OBJECT-COMPUTER. IBM-390.
002500       SPECIAL-NAMES.
002600           C01 IS TOP-OF-FORM.
002700
002800       INPUT-OUTPUT SECTION.
002900       FILE-CONTROL.
003000           SELECT SYSOUT
003100               ASSIGN TO UT-S-SYSOUT
003200               ORGANIZATION IS SEQUENTIAL.
003300
003400           SELECT PARM-CARD-FILE
003500               ASSIGN TO UT-S-FINPARM
003600               ORGANIZATION IS SEQUENTIAL.
003700
003800           SELECT CONTROL-TOTALS-FILE
003900               ASSIGN TO UT-S-FINTOTS
004000               ORGANIZATION IS SEQUENTIAL.
004100
004200           SELECT FINRPT-RPT
004300               ASSIGN TO UT-S-FINRPT
004400               ORGANIZATION IS SEQUENTIAL.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800       FD  SYSOUT
004900           RECORDING MODE IS F
005000           LABEL RECORDS ARE STANDARD
005100           RECORD CONTAINS 100 CHARACTERS
005200           BLOCK CONTAINS 0 RECORDS
005300           DATA RECORD IS SYSOUT-REC.
005400       01  SYSOUT-REC                       PIC X(100).
005500
005600      ****** ONE CARD SUPPLIES THE REPORT TITLE AND THE DEPT/DOCTOR
005700      ****** COUNTS - THESE ARE SET UP BY THE FOUNDER, NOT DERIVED
005800      ****** FROM ANY FILE IN THIS BUILD
005900       FD  PARM-CARD-FILE
006000           RECORDING MODE IS F
006100           LABEL RECORDS ARE STANDARD
006200           RECORD CONTAINS 38 CHARACTERS
006300           BLOCK CONTAINS 0 RECORDS
006400           DATA RECORD IS WS-PARM-CARD.
006500       01  WS-PARM-CARD.
006600           05  PARM-TITLE                  PIC X(30).
006700           05  PARM-DEPT-COUNT             PIC 9(04).
006800           05  PARM-DOCTOR-COUNT           PIC 9(04).
006900
007000      ****** CONTROL TOTALS HANDED FORWARD FROM FINPOST
007100       FD  CONTROL-TOTALS-FILE
007200           RECORDING MODE IS F
007300           LABEL RECORDS ARE STANDARD
007400           RECORD CONTAINS 32 CHARACTERS
007500           BLOCK CONTAINS 0 RECORDS
007600           DATA RECORD IS WS-TRAILER-REC.
007700       01  WS-TRAILER-REC.
007800           05  IN-TOTAL-REVENUE            PIC S9(9)V99.
007900           05  IN-TOTAL-EXPENSES           PIC S9(9)V99.
008000           05  IN-RECORD-COUNT             PIC 9(10).
008100
008200       FD  FINRPT-RPT
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 80 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS RPT-REC.
008800       01  RPT-REC                          PIC X(80).
008900
009000       WORKING-STORAGE SECTION.
009100           COPY RPTREC.
009200
009300       01  WS-HDR-REC.
009400           05  FILLER                       PIC X(01) VALUE SPACES.
009500           05  FILLER                       PIC X(30) VALUE
009600               "REPORT TITLE".
009700           05  FILLER                       PIC X(07) VALUE "DEPTS".
009800           05  FILLER                       PIC X(07) VALUE "DOCS".
009900           05  FILLER                       PIC X(13) VALUE "REVENUE".
010000           05  FILLER                       PIC X(13) VALUE "EXPENSES".
010100           05  FILLER                       PIC X(09) VALUE "NET INCOME".
010200
010300       01  WS-BODY-REC.
010400           05  BODY-TITLE-O                 PIC X(30).
010500           05  BODY-DEPTS-O                 PIC ZZZ9.
010600           05  FILLER                       PIC X(03) VALUE SPACES.
010700           05  BODY-DOCS-O                  PIC ZZZ9.
010800           05  FILLER                       PIC X(03) VALUE SPACES.
010900           05  BODY-REVENUE-O                PIC Z,ZZZ,ZZ9.99-.
011000           05  FILLER                       PIC X(01) VALUE SPACES.
011100           05  BODY-EXPENSES-O               PIC Z,ZZZ,ZZ9.99-.
011200           05  FILLER                       PIC X(01) VALUE SPACES.
011300           05  BODY-NET-INCOME-O             PIC Z,ZZZ,ZZ9.99-.
011400
011500       01  COUNTERS-AND-ACCUMULATORS.
011600           05  CARDS-READ                  PIC S9(7) COMP VALUE ZERO.
011700
011800       COPY ABNDREC.
011900
012000      ******************************************************************
012100       PROCEDURE DIVISION.
012200      ******************************************************************
012300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012400           PERFORM 200-BUILD-REPORT-RTN THRU 200-EXIT.
012500           PERFORM 700-WRITE-REPORT-RTN THRU 700-EXIT.
012600           PERFORM 900-CLEANUP THRU 900-EXIT.
012700           MOVE ZERO TO RETURN-CODE.
012800           GOBACK.
012900
013000       000-HOUSEKEEPING.
013100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013200           DISPLAY "******** BEGIN JOB FINRPT ********".
013300           OPEN INPUT PARM-CARD-FILE, CONTROL-TOTALS-FILE.
013400           OPEN OUTPUT SYSOUT, FINRPT-RPT.
013500
013600           READ PARM-CARD-FILE
013700               AT END
013800                   MOVE "** MISSING FINRPT PARM CARD" TO ABEND-REASON
013900                   GO TO 1000-ABEND-RTN
014000           END-READ.
014100
014200           READ CONTROL-TOTALS-FILE
014300               AT END
014400                   MOVE "** MISSING FINPOST CONTROL TOTALS"
014500                       TO ABEND-REASON
014600                   GO TO 1000-ABEND-RTN
014700           END-READ.
014800
014900           ADD +1 TO CARDS-READ.
015000       000-EXIT.
015100           EXIT.
015200
015300      ****** NET INCOME IS REVENUE MINUS THE EXPENSE-MAGNITUDE
015400      ****** ACCUMULATOR - NOT REVENUE PLUS THE SIGNED EXPENSE TOTAL
015500       200-BUILD-REPORT-RTN.
015600           MOVE "200-BUILD-REPORT-RTN" TO PARA-NAME.
015700           MOVE PARM-TITLE         TO RPT-TITLE.
015800           MOVE PARM-DEPT-COUNT    TO RPT-DEPT-COUNT.
015900           MOVE PARM-DOCTOR-COUNT  TO RPT-DOCTOR-COUNT.
016000           MOVE IN-TOTAL-REVENUE   TO RPT-TOTAL-REVENUE.
016100           MOVE IN-TOTAL-EXPENSES  TO RPT-TOTAL-EXPENSES.
016200           COMPUTE RPT-NET-INCOME ROUNDED =
016300                   IN-TOTAL-REVENUE - IN-TOTAL-EXPENSES.
016400       200-EXIT.
016500           EXIT.
016600
016700       700-WRITE-REPORT-RTN.
016800           MOVE "700-WRITE-REPORT-RTN" TO PARA-NAME.
016900           WRITE RPT-REC FROM WS-HDR-REC
017000               AFTER ADVANCING TOP-OF-FORM.
017100
017200           MOVE RPT-TITLE         TO BODY-TITLE-O.
017300           MOVE RPT-DEPT-COUNT    TO BODY-DEPTS-O.
017400           MOVE RPT-DOCTOR-COUNT  TO BODY-DOCS-O.
017500           MOVE RPT-TOTAL-REVENUE  TO BODY-REVENUE-O.
017600           MOVE RPT-TOTAL-EXPENSES TO BODY-EXPENSES-O.
017700           MOVE RPT-NET-INCOME     TO BODY-NET-INCOME-O.
017800           WRITE RPT-REC FROM WS-BODY-REC
017900               AFTER ADVANCING 2.
018000       700-EXIT.
018100           EXIT.
018200
018300       800-CLOSE-FILES.
018400           MOVE "800-CLOSE-FILES" TO PARA-NAME.
018500           CLOSE PARM-CARD-FILE, CONTROL-TOTALS-FILE, SYSOUT,
018600                 FINRPT-RPT.
018700       800-EXIT.
018800           EXIT.
018900
019000       900-CLEANUP.
019100           MOVE "900-CLEANUP" TO PARA-NAME.
019200           PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019300           DISPLAY "** REPORT TITLE   **".
019400           DISPLAY RPT-TITLE.
019500           DISPLAY "** NET INCOME     **".
019600           DISPLAY RPT-NET-INCOME.
019700           DISPLAY "******** NORMAL END OF JOB FINRPT ********".
019800       900-EXIT.
019900           EXIT.
020000
020100       1000-ABEND-RTN.
020200           WRITE SYSOUT-REC FROM ABEND-REC.
020300           PERFORM 800-CLOSE-FILES THRU 800-EXIT.
020400           DISPLAY "*** ABNORMAL END OF JOB-FINRPT ***" UPON CONSOLE.
020500           DIVIDE ZERO-VAL INTO ONE-VAL.
