000100      ******************************************************************
000200      * BILLREC   -  PATIENT BILL RECORD LAYOUT  (QSAM, LINE SEQUENTIAL)
000300      * USED BY    -  BILLPOST
000400      * RECORD LTH -  60 BYTES, NO KEY, READ/WRITTEN IN FILE ORDER
000500      ******************************************************************
000600      *  11/04/91  JAS  ORIGINAL LAYOUT FOR PATIENT ACCOUNTS      JAS11040
000700      *  06/18/98  LMP  Y2K - ISSUE/DUE DATES WIDENED TO CCYYMMDD LMP06180
000800      *  09/09/05  RWK  ADDED BILL-PAYMENT-AMT FOR BATCH PAYMENT  RWK09090
000900      ******************************************************************
001000       01  BILL-RECORD.
001100           05  BILL-ID                      PIC X(10).
001200           05  BILL-PATIENT-ID               PIC X(05).
001300           05  BILL-ISSUE-DATE                PIC 9(08).
001400           05  BILL-DUE-DATE                   PIC 9(08).
001500           05  BILL-TOTAL-AMT                  PIC S9(7)V99.
001600           05  BILL-PAID-AMT                   PIC S9(7)V99.
001700           05  BILL-PAYMENT-AMT                 PIC S9(7)V99.
001800           05  BILL-PAID-FLAG                  PIC X(01).
001900               88  BILL-IS-PAID      VALUE "Y".
002000               88  BILL-NOT-PAID     VALUE "N".
002100           05  FILLER                       PIC X(01).
002200
002300      ******* ALTERNATE ISSUE/DUE DATE BREAKOUT - FOR AGING REPORTS
002400       01  BILL-RECORD-DT REDEFINES BILL-RECORD.
002500           05  FILLER                       PIC X(15).
002600           05  BILL-ISSUE-CCYY              PIC 9(04).
002700           05  BILL-ISSUE-MM                PIC 9(02).
002800           05  BILL-ISSUE-DD                PIC 9(02).
002900           05  BILL-DUE-CCYY                PIC 9(04).
003000           05  BILL-DUE-MM                  PIC 9(02).
003100           05  BILL-DUE-DD                  PIC 9(02).
003200           05  FILLER                       PIC X(29).
003300
003400      ******* ALTERNATE DOLLARS/CENTS BREAKOUT - FOR BALANCE RTNS
003500       01  BILL-RECORD-AMT REDEFINES BILL-RECORD.
003600           05  FILLER                       PIC X(31).
003700           05  BILL-TOTAL-DOLLARS           PIC S9(7).
003800           05  BILL-TOTAL-CENTS             PIC 99.
003900           05  BILL-PAID-DOLLARS            PIC S9(7).
004000           05  BILL-PAID-CENTS              PIC 99.
004100           05  BILL-PMT-DOLLARS             PIC S9(7).
004200           05  BILL-PMT-CENTS               PIC 99.
004300           05  FILLER                       PIC X(02).
004400
004500      ******* ALTERNATE BILL/PATIENT KEY VIEW - FOR SORT CARDS
004600       01  BILL-RECORD-KY REDEFINES BILL-RECORD.
004700           05  BILL-KEY-BILL-ID             PIC X(10).
004800           05  BILL-KEY-PATIENT-ID          PIC X(05).
004900           05  FILLER                       PIC X(45).
