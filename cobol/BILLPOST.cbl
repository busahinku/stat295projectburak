000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BILLPOST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 11/04/91.
000700       DATE-COMPILED. 11/04/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *  CHANGE LOG
001100      *  11/04/91  JAS  ORIGINAL - NIGHTLY PATIENT-BILL PAYMENT   JAS11040
001200      *                 REPLACES THE MANUAL CASHIER LEDGER TALLY
001300      *  03/02/94  RWK  ADDED WS-TOTAL-PAYMENTS-RECV FOR THE      RWK03020
001400      *                 CASH-OFFICE BALANCE SHEET
001500      *  06/18/98  LMP  Y2K - ISSUE/DUE DATES WIDENED TO CCYYMMDD LMP06180
001600      *                 BILLREC, NO PROCEDURE DIVISION CHANGE REQUIRED
001700      *  09/09/05  RWK  NO-PARTIAL-REFUND RULE DOCUMENTED -       RWK09090
001800      *                 IS RETAINED, NOT CAPPED, PER BILLING OFFICE
001900      *  02/14/11  DJF  SKIP-IF-ALREADY-PAID BRANCH TIGHTENED -   DJF02140
002000      *                 FALLING THROUGH TO THE REWRITE ON SOME RUNS
002100      *  09/05/12  DJF  WS-TOTAL-PAYMENTS-RECV NOW COMP-3 -       DJF09051
002200      *                 MATCHES THE SHOP'S PACKED-ACCUMULATOR
002300      *                 CONVENTION FOR THIS FIELD CLASS
002400      ******************************************************************
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS TOP-OF-FORM.
003100
003200       INPUT-OUTPUT SECTION.
003300       FILE-CONTROL.
003400           SELECT SYSOUT
003500               ASSIGN TO UT-S-SYSOUT
003600               ORGANIZATION IS SEQUENTIAL.
003700
003800           SELECT BILL-FILE
003900               ASSIGN TO UT-S-BILLFIL
004000               ORGANIZATION IS LINE SEQUENTIAL
004100               ACCESS MODE IS SEQUENTIAL
004200               FILE STATUS IS BILL-FILE-STATUS.
004300
004400       DATA DIVISION.
004500       FILE SECTION.
004600       FD  SYSOUT
004700           RECORDING MODE IS F
004800           LABEL RECORDS ARE STANDARD
004900           RECORD CONTAINS 100 CHARACTERS
005000           BLOCK CONTAINS 0 RECORDS
005100           DATA RECORD IS SYSOUT-REC.
005200       01  SYSOUT-REC                       PIC X(100).
005300
005400      ****** PATIENT-BILL FILE - ONE PAYMENT TRANSACTION CARRIED RIGHT
005500      ****** ON THE BILL RECORD ITSELF (BILL-PAYMENT-AMT) - NO SEPARATE
005600      ****** TRANSACTION FILE IN THIS JOB STEP
005700       FD  BILL-FILE
005800           RECORDING MODE IS F
005900           LABEL RECORDS ARE STANDARD
006000           RECORD CONTAINS 60 CHARACTERS
006100           BLOCK CONTAINS 0 RECORDS
006200           DATA RECORD IS BILL-RECORD.
006300           COPY BILLREC.
006400
006500       WORKING-STORAGE SECTION.
006600       01  FILE-STATUS-CODES.
006700           05  BILL-FILE-STATUS            PIC X(02).
006800               88  BILL-FILE-OK     VALUE "00".
006900               88  BILL-FILE-EOF    VALUE "10".
007000
007100       01  MORE-BILLS-SW                    PIC X(01) VALUE SPACE.
007200           88  NO-MORE-BILLS  VALUE "N".
007300           88  MORE-BILLS     VALUE " ".
007400
007500       01  COUNTERS-AND-ACCUMULATORS.
007600           05  RECORDS-READ                PIC S9(7) COMP VALUE ZERO.
007700           05  BILLS-POSTED                PIC S9(7) COMP VALUE ZERO.
007800           05  BILLS-PAID-IN-FULL          PIC S9(7) COMP VALUE ZERO.
007900           05  BILLS-SKIPPED-PAID          PIC S9(7) COMP VALUE ZERO.
008000           05  WS-TOTAL-PAYMENTS-RECV  PIC S9(9)V99 COMP-3 VALUE ZERO.
008100
008200       COPY ABNDREC.
008300
008400      ******************************************************************
008500       PROCEDURE DIVISION.
008600      ******************************************************************
008700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008800           PERFORM 100-MAINLINE THRU 100-EXIT
008900                   UNTIL NO-MORE-BILLS.
009000           PERFORM 900-CLEANUP THRU 900-EXIT.
009100           MOVE ZERO TO RETURN-CODE.
009200           GOBACK.
009300
009400       000-HOUSEKEEPING.
009500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
009600           DISPLAY "******** BEGIN JOB BILLPOST ********".
009700           OPEN I-O BILL-FILE.
009800           OPEN OUTPUT SYSOUT.
009900
010000           READ BILL-FILE
010100               AT END
010200                   MOVE "N" TO MORE-BILLS-SW
010300                   GO TO 000-EXIT
010400           END-READ.
010500
010600           ADD +1 TO RECORDS-READ.
010700       000-EXIT.
010800           EXIT.
010900
011000       100-MAINLINE.
011100           MOVE "100-MAINLINE" TO PARA-NAME.
011200           IF BILL-NOT-PAID
011300               PERFORM 200-POST-PAYMENT-RTN THRU 200-EXIT
011400               PERFORM 400-APPLY-UPDATES THRU 400-EXIT
011500           ELSE
011600               ADD +1 TO BILLS-SKIPPED-PAID
011700               GO TO 100-READ-NEXT.
011800
011900       100-READ-NEXT.
012000           READ BILL-FILE
012100               AT END
012200                   MOVE "N" TO MORE-BILLS-SW
012300                   GO TO 100-EXIT
012400           END-READ.
012500
012600           ADD +1 TO RECORDS-READ.
012700       100-EXIT.
012800           EXIT.
012900
013000      ****** PAYMENT IS APPLIED ONLY WHILE BILL-PAID-FLAG = "N" -
013100      ****** OVERPAYMENT IS RETAINED, NOT CAPPED, PER THE BILLING
013200      ****** OFFICE'S STANDING INSTRUCTION
013300       200-POST-PAYMENT-RTN.
013400           MOVE "200-POST-PAYMENT-RTN" TO PARA-NAME.
013500           ADD BILL-PAYMENT-AMT TO BILL-PAID-AMT.
013600           ADD BILL-PAYMENT-AMT TO WS-TOTAL-PAYMENTS-RECV.
013700           ADD +1 TO BILLS-POSTED.
013800
013900           IF BILL-PAID-AMT >= BILL-TOTAL-AMT
014000               MOVE "Y" TO BILL-PAID-FLAG
014100               ADD +1 TO BILLS-PAID-IN-FULL.
014200       200-EXIT.
014300           EXIT.
014400
014500       400-APPLY-UPDATES.
014600           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
014700           REWRITE BILL-RECORD
014800               INVALID KEY
014900                   MOVE "** PROBLEM REWRITING BILL-FILE"
015000                       TO ABEND-REASON
015100                   MOVE BILL-FILE-STATUS TO EXPECTED-VAL
015200                   GO TO 1000-ABEND-RTN
015300           END-REWRITE.
015400       400-EXIT.
015500           EXIT.
015600
015700       700-CLOSE-FILES.
015800           MOVE "700-CLOSE-FILES" TO PARA-NAME.
015900           CLOSE BILL-FILE, SYSOUT.
016000       700-EXIT.
016100           EXIT.
016200
016300       900-CLEANUP.
016400           MOVE "900-CLEANUP" TO PARA-NAME.
016500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
016600           DISPLAY "** BILLS READ            **".
016700           DISPLAY RECORDS-READ.
016800           DISPLAY "** BILLS POSTED          **".
016900           DISPLAY BILLS-POSTED.
017000           DISPLAY "** BILLS PAID IN FULL    **".
017100           DISPLAY BILLS-PAID-IN-FULL.
017200           DISPLAY "** BILLS SKIPPED (PAID)  **".
017300           DISPLAY BILLS-SKIPPED-PAID.
017400           DISPLAY "** TOTAL PAYMENTS RECVD  **".
017500           DISPLAY WS-TOTAL-PAYMENTS-RECV.
017600           DISPLAY "******** NORMAL END OF JOB BILLPOST ********".
017700       900-EXIT.
017800           EXIT.
017900
018000       1000-ABEND-RTN.
018100           WRITE SYSOUT-REC FROM ABEND-REC.
018200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
018300           DISPLAY "*** ABNORMAL END OF JOB-BILLPOST ***" UPON CONSOLE.
018400           DIVIDE ZERO-VAL INTO ONE-VAL.
