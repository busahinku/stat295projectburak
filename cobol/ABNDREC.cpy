000100      ******************************************************************
000200      * ABNDREC   -  COMMON ABEND / DIAGNOSTIC WORK AREA
000300      * USED BY    -  ALL BATCH JOB STEPS IN THIS SYSTEM
000400      * RECORD LTH -  100 BYTES - MOVED TO SYSOUT-REC BEFORE THE
000500      *               DELIBERATE DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN
000600      ******************************************************************
000700      *  01/09/89  JAS  ORIGINAL ABEND WORK AREA, CARRIED JOB TO  JAS01090
000800      *  07/02/98  LMP  Y2K - NO DATE FIELDS HERE, NO CHANGE      LMP07020
000900      *  05/21/04  DJF  PARA-NAME WIDENED TO 30 FOR LONGER        DJF05210
001000      *                 NAMES IN THE NEWER BATCH POSTING JOBS
001100      ******************************************************************
001200       01  ABEND-REC.
001300           05  ABEND-REASON                 PIC X(40).
001400           05  EXPECTED-VAL                 PIC X(10).
001500           05  ACTUAL-VAL                   PIC X(10).
001600           05  PARA-NAME                    PIC X(30).
001700           05  FILLER                       PIC X(10).
001800
001900      ******* ALTERNATE TWO-LINE VIEW - FOR CONSOLE DISPLAY OF REASON
002000       01  ABEND-REC-RS REDEFINES ABEND-REC.
002100           05  ABEND-RSN-LINE1              PIC X(50).
002200           05  ABEND-RSN-LINE2              PIC X(50).
002300
002400      ******* ALTERNATE EXPECTED/ACTUAL-ISOLATED VIEW - FOR BALANCE MSG
002500       01  ABEND-REC-VL REDEFINES ABEND-REC.
002600           05  FILLER                       PIC X(40).
002700           05  ABEND-EXPECTED-V             PIC X(10).
002800           05  ABEND-ACTUAL-V               PIC X(10).
002900           05  FILLER                       PIC X(40).
003000
003100      ******* ALTERNATE PARAGRAPH-NAME-ISOLATED VIEW - FOR TRACE MSG
003200       01  ABEND-REC-PN REDEFINES ABEND-REC.
003300           05  FILLER                       PIC X(60).
003400           05  ABEND-PARA-NAME-V            PIC X(30).
003500           05  FILLER                       PIC X(10).
003600
003700       77  ZERO-VAL                         PIC 9     VALUE ZERO.
003800       77  ONE-VAL                          PIC 9     VALUE 1.
