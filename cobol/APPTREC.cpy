000100      ******************************************************************
000200      * APPTREC   -  APPOINTMENT RECORD LAYOUT  (QSAM, LINE SEQUENTIAL)
000300      * USED BY    -  APPTCOST, APPTBCST
000400      * RECORD LTH -  62 BYTES, NO KEY, READ IN FILE ORDER
000500      ******************************************************************
000600      *  02/11/14  RWK  ORIGINAL COPYBOOK FOR SCHEDULING          RWK02110
000700      *  06/30/98  LMP  Y2K - DATE FIELD WIDENED TO 8-DIGIT       LMP06300
000800      *  04/02/03  DJF  ADDED APPT-DOCTOR-PRIVATE-FEE FOR COST    DJF04020
000900      ******************************************************************
001000       01  APPOINTMENT-RECORD.
001100           05  APPT-ID                     PIC X(07).
001200           05  APPT-PATIENT-ID              PIC X(05).
001300           05  APPT-DOCTOR-ID               PIC X(04).
001400           05  APPT-DATE                    PIC 9(08).
001500           05  APPT-TIME                    PIC 9(04).
001600           05  APPT-STATUS                  PIC X(10).
001700               88  APPT-SCHEDULED   VALUE "Scheduled ".
001800               88  APPT-COMPLETED   VALUE "Completed ".
001900               88  APPT-CANCELLED   VALUE "Cancelled ".
002000           05  APPT-DURATION-MIN            PIC 9(03).
002100           05  APPT-COST                    PIC S9(7)V99.
002200           05  APPT-PAID-FLAG               PIC X(01).
002300               88  APPT-IS-PAID     VALUE "Y".
002400               88  APPT-NOT-PAID    VALUE "N".
002500           05  APPT-DOCTOR-IS-PRIVATE       PIC X(01).
002600               88  APPT-PRIVATE-DR  VALUE "Y".
002700               88  APPT-STAFF-DR    VALUE "N".
002800           05  APPT-DOCTOR-PRIVATE-FEE      PIC S9(7)V99.
002900           05  FILLER                       PIC X(01).
003000
003100      ******* ALTERNATE DATE-BROKEN-OUT VIEW OF APPOINTMENT-RECORD
003200       01  APPOINTMENT-RECORD-DT REDEFINES APPOINTMENT-RECORD.
003300           05  FILLER                       PIC X(16).
003400           05  APPT-DATE-CCYY               PIC 9(04).
003500           05  APPT-DATE-MM                 PIC 9(02).
003600           05  APPT-DATE-DD                 PIC 9(02).
003700           05  FILLER                       PIC X(38).
003800
003900      ******* ALTERNATE COST-IN-PENNIES VIEW - FOR EDIT/BALANCE RTNS
004000       01  APPOINTMENT-RECORD-AMT REDEFINES APPOINTMENT-RECORD.
004100           05  FILLER                       PIC X(41).
004200           05  APPT-COST-DOLLARS            PIC S9(7).
004300           05  APPT-COST-CENTS              PIC 99.
004400           05  FILLER                       PIC X(12).
004500
004600      ******* ALTERNATE DOCTOR/PATIENT KEY VIEW - FOR SORT CARDS
004700       01  APPOINTMENT-RECORD-KY REDEFINES APPOINTMENT-RECORD.
004800           05  APPT-KEY-APPT-ID             PIC X(07).
004900           05  APPT-KEY-PATIENT-ID          PIC X(05).
005000           05  APPT-KEY-DOCTOR-ID           PIC X(04).
005100           05  FILLER                       PIC X(46).
